000100*////////////////// (CARES) ///////////////////////////////////
000200****************************************************************
000300*    COPY CARES                                                *
000400*    LAYOUT RESULTADO EN MONEDA (CURRENCY-AMOUNT) - DDSALIDA    *
000500*    LARGO REGISTRO = 20 BYTES                                  *
000600*                                                                *
000700*    SE ESCRIBEN TRES REGISTROS POR CORRIDA DE UN DESTINATARIO  *
000800*    DE FACTURA, EN ESTE ORDEN FIJO: TOTAL, PAGADO, ABIERTO.    *
000900*    SI LA CORRIDA SE INVALIDA (MONEDAS INCONSISTENTES O NINGUN *
001000*    REGISTRO ENCONTRADO) SE ESCRIBE UN UNICO REGISTRO CON      *
001100*    CA-VALID = 'N' Y NO SE ESCRIBEN LOS OTROS DOS.             *
001200****************************************************************
001300*    88-14  R.PALACIOS   TS-1988-011 ALTA INICIAL DEL LAYOUT      88-14   
001400*    03-19  D.ACOSTA     TS-2003-077 SE AGREGA VISTA REDEFINIDA   03-19   
001500*                        SIN SIGNO PARA PGMCMFAC (VALOR ABSOL.)           
001600****************************************************************
001700 01  CA-RESULT-REC.
001800*     POSICION RELATIVA (1:11) IMPORTE REDONDEADO (HALF-UP, 2
001900*     DECIMALES) DEL RESULTADO
002000     05  CA-AMOUNT                   PIC S9(9)V99.
002100*     POSICION RELATIVA (12:3) MONEDA ISO DEL RESULTADO
002200     05  CA-CURRENCY                 PIC X(03).
002300*     POSICION RELATIVA (15:1) 'Y' RESULTADO VALIDO, 'N' CORRIDA
002400*     INVALIDADA POR MONEDAS INCONSISTENTES O NINGUN REGISTRO
002500*     RELEVANTE PARA EL DESTINATARIO DE FACTURA PEDIDO
002600     05  CA-VALID                    PIC X(01).
002700         88  CA-RESULT-IS-VALID                VALUE 'Y'.
002800         88  CA-RESULT-IS-INVALID              VALUE 'N'.
002900*     POSICION RELATIVA (16:5) PARA USO FUTURO
003000     05  FILLER                      PIC X(05).
003100*
003200*     VISTA REDEFINIDA SIN SIGNO, USADA POR PGMCMFAC PARA
003300*     RESOLVER SU OPERACION "ABSOLUTO" SIN TENER QUE PROBAR
003400*     EL SIGNO CAMPO POR CAMPO.
003500 01  CA-RESULT-REC-R REDEFINES CA-RESULT-REC.
003600     05  CA-AMOUNT-UNSIGNED          PIC 9(9)V99.
003700     05  FILLER                      PIC X(09).
003800*////////////////////////////////////////////////////////////////
