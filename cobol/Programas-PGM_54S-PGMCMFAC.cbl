000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.    PGMCMFAC.
000300 AUTHOR.        R.PALACIOS.
000400 INSTALLATION.  GCIA SISTEMAS - AREA FACTURACION HOTELERA.
000500 DATE-WRITTEN.  20/03/88.
000600 DATE-COMPILED.
000700 SECURITY.      USO INTERNO - CONFIDENCIAL.
000800****************************************************************
000900*    PGMCMFAC  -  RUTINA GENERAL DE ARITMETICA SOBRE UN         *
001000*    IMPORTE MONETARIO CON MONEDA (CURRENCY-AMOUNT), DE 2       *
001100*    DECIMALES, USADA POR EL EVALUADOR DE CORTE PGMEVFAC PARA   *
001200*    ACUMULAR/REDONDEAR SUS TRES RESULTADOS.                    *
001300*                                                                *
001400*    SE INVOCA CON LK-CM-OPERACION EN 'AD' (SUMAR), 'NG'        *
001500*    (NEGAR), 'AB' (VALOR ABSOLUTO), 'MI' (MULTIPLICAR POR      *
001600*    ENTERO), 'MD' (MULTIPLICAR POR ALICUOTA DECIMAL), 'CV'     *
001700*    (CONVERTIR A OTRA MONEDA) O 'EQ' (COMPARAR IGUALDAD).      *
001800*    SUMAR DOS IMPORTES DE MONEDAS DISTINTAS ES UN ERROR Y NO   *
001900*    SE PERMITE EN FORMA SILENCIOSA.                             *
002000*                                                                *
002100*    ESTA RUTINA NO CONOCE EL ORIGEN DE LOS DATOS QUE OPERA:    *
002200*    RECIBE TODO POR EL AREA DE ENLACE Y DEVUELVE EL RESULTADO  *
002300*    EN LOS MISMOS CAMPOS, MAS UN INDICADOR DE ERROR CUANDO LA  *
002400*    OPERACION SOLICITADA NO ES POSIBLE.                         *
002500****************************************************************
002600*    20-03  R.PALACIOS   TS-1988-016 ALTA INICIAL DEL PROGRAMA    20-03   
002700*                        (SOLO SUMA Y RESTA)                              
002800*    30-07  M.SOSA       RQ-1992-073 SE AGREGAN MULTIPLICAR Y     30-07   
002900*                        CONVERTIR A OTRA MONEDA                          
003000*    11-99  L.QUIROGA    Y2K-98-041 REVISION GENERAL DE FIN DE    11-99   
003100*                        SIGLO - SIN CAMBIOS DE FORMATO                   
003200*    19-03  D.ACOSTA     TS-2003-080 SE AGREGA IGUALDAD (EQ),     19-03   
003300*                        USADA POR LAS PRUEBAS DE CIERRE                  
003400*    17-13  N.BRIZUELA   RQ-2013-021 EL ABSOLUTO SE RESUELVE      17-13   
003500*                        POR REDEFINICION SIN SIGNO (ANTES                
003600*                        COMPARABA CONTRA CERO Y RESTABA)                 
003700*    08-14  N.BRIZUELA   RQ-2014-058 SE HABILITA VOLCADO DE       08-14   
003800*                        DIAGNOSTICO POR UPSI-0 (LAS VISTAS               
003900*                        PLANAS NO SE MOSTRABAN POR NINGUN LADO)          
004000****************************************************************
004100 ENVIRONMENT DIVISION.
004200 CONFIGURATION SECTION.
004300 SPECIAL-NAMES.
004400*    RQ-2014-058: UPSI-0 ENCENDIDO POR PARM DE JCL HABILITA EL
004500*    VOLCADO DE LAS VISTAS PLANAS DE DIAGNOSTICO EN 9500-DEBUG.
004600     UPSI-0 ON  STATUS IS WS-CM-DEBUG-ON
004700            OFF STATUS IS WS-CM-DEBUG-OFF.
004800*||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||
004900*    ESTE PROGRAMA NO ABRE ARCHIVOS PROPIOS: TRABAJA SOLO      *
005000*    SOBRE EL AREA DE ENLACE QUE LE PASA SU INVOCANTE.          *
005100 DATA DIVISION.
005200 WORKING-STORAGE SECTION.
005300*=======================*
005400 77  FILLER      PIC X(26) VALUE '* INICIO WORKING-STORAGE *'.
005500
005600*---------- AREA DE TRABAJO PARA EL ABSOLUTO (RQ-2013-021) -------
005700*    LA MISMA POSICION DE MEMORIA SE VE CON SIGNO (PARA RECIBIR
005800*    EL IMPORTE TAL COMO LLEGA) Y SIN SIGNO (PARA DEVOLVERLO YA
005900*    EN VALOR ABSOLUTO). EVITA UN IF CONTRA CERO Y UNA RESTA.
006000*    LADO CON SIGNO DE LA REDEFINICION
006100 01  WS-CM-ABS-AREA.
006200     05  WS-CM-ABS-AMOUNT        PIC S9(09)V99.
006300*    LADO SIN SIGNO DE LA REDEFINICION
006400 01  WS-CM-ABS-AREA-R REDEFINES WS-CM-ABS-AREA.
006500     05  WS-CM-ABS-AMOUNT-U      PIC 9(09)V99.
006600
006700*---------- AREA DE TRABAJO PARA LA ALICUOTA DE MULTIPLICAR ------
006800*    EL FACTOR DECIMAL LLEGA POR ENLACE CON SIGNO; SE LO PASA
006900*    A COMP-3 PARA EL COMPUTE Y SE MANTIENE UNA VISTA DISPLAY
007000*    PARA COMPARAR CONTRA CERO Y CONTRA UNO SIN DESEMPAQUETAR.
007100*    LADO PACKED DE LA REDEFINICION, USADO POR EL COMPUTE
007200 01  WS-CM-FACTOR-CALC.
007300     05  WS-CM-FACTOR-PACKED     PIC S9(03)V9999 COMP-3.
007400*    VISTA DISPLAY DEL FACTOR PACKED; SE MUESTRA POR
007500*    9500-DEBUG-DUMP-I CON EL UPSI-0 ENCENDIDO (RQ-2014-058)
007600 01  WS-CM-FACTOR-CALC-R REDEFINES WS-CM-FACTOR-CALC.
007700     05  WS-CM-FACTOR-DISPLAY    PIC S9(03)V9999.
007800
007900 77  FILLER PIC X(26) VALUE '* FINAL  WORKING-STORAGE *'.
008000*-----------------------------------------------------------------
008100 LINKAGE SECTION.
008200*================*
008300*    UNICA AREA DE COMUNICACION CON EL INVOCANTE. EL PRIMER
008400*    CAMPO (LK-CM-OPERACION) DEFINE QUE HACE LA RUTINA CON EL
008500*    RESTO DE LOS CAMPOS; NO TODOS SE USAN EN TODAS LAS
008600*    OPERACIONES (POR EJEMPLO LK-CM-FACTOR-ENTERO SOLO SE USA
008700*    EN 'MI').
008800 01  LK-CM-COMUNICACION.
008900*    'AD'/'NG'/'AB'/'MI'/'MD'/'CV'/'EQ' - VER BANNER DE ARRIBA
009000     05  LK-CM-OPERACION          PIC X(02).
009100*    IMPORTE PRINCIPAL: ENTRA Y SALE POR EL MISMO CAMPO
009200     05  LK-CM-AMOUNT             PIC S9(09)V99.
009300*    MONEDA DEL IMPORTE PRINCIPAL
009400     05  LK-CM-CURRENCY           PIC X(03).
009500*    SEGUNDO OPERANDO, USADO POR 'AD' Y POR 'EQ'
009600     05  LK-CM-OPERANDO-AMOUNT    PIC S9(09)V99.
009700*    MONEDA DEL SEGUNDO OPERANDO (VACIA SI NO CORRESPONDE)
009800     05  LK-CM-OPERANDO-CURRENCY  PIC X(03).
009900*    FACTOR ENTERO PARA LA OPERACION 'MI'
010000     05  LK-CM-FACTOR-ENTERO      PIC S9(05).
010100*    FACTOR CON DECIMALES PARA 'MD' Y PARA 'CV'
010200     05  LK-CM-FACTOR-DECIMAL     PIC S9(03)V9999.
010300*    MONEDA DESTINO DE LA CONVERSION 'CV'
010400     05  LK-CM-NUEVA-MONEDA       PIC X(03).
010500*    RESULTADO DE 'EQ': 'Y' IGUALES, 'N' DISTINTOS
010600     05  LK-CM-IGUALES            PIC X(01).
010700         88  LK-CM-SON-IGUALES              VALUE 'Y'.
010800         88  LK-CM-NO-SON-IGUALES           VALUE 'N'.
010900*    'Y' SI LA OPERACION SOLICITADA NO SE PUDO REALIZAR
011000     05  LK-CM-ERROR              PIC X(01).
011100         88  LK-CM-ES-ERROR                 VALUE 'Y'.
011200         88  LK-CM-NO-ES-ERROR              VALUE 'N'.
011300     05  FILLER                   PIC X(05).
011400*    VISTA PLANA DE DIAGNOSTICO SOBRE TODA EL AREA DE ENLACE; SE
011500*    MUESTRA POR 9500-DEBUG-DUMP-I CON EL UPSI-0 ENCENDIDO
011600*    (RQ-2014-058)
011700 01  LK-CM-COMUNICACION-R REDEFINES LK-CM-COMUNICACION.
011800     05  LK-CM-DIAG               PIC X(40).
011900*||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||
012000 PROCEDURE DIVISION USING LK-CM-COMUNICACION.
012100
012200*-----------------------------------------------------------------
012300*    PARRAFO PRINCIPAL. INICIALIZA LOS INDICADORES DE SALIDA Y
012400*    DESPACHA A LA OPERACION PEDIDA. UNA SOLA INVOCACION HACE
012500*    UNA SOLA OPERACION Y VUELVE.
012600 MAIN-PROGRAM-I.
012700
012800     PERFORM 1000-INICIO-I  THRU 1000-INICIO-F.
012900     PERFORM 2000-PROCESO-I THRU 2000-PROCESO-F.
013000*    SI EL UPSI-0 VINO ENCENDIDO POR PARM DE JCL, VUELCA LAS
013100*    VISTAS PLANAS DE DIAGNOSTICO (RQ-2014-058).
013200     PERFORM 9500-DEBUG-DUMP-I THRU 9500-DEBUG-DUMP-F.
013300
013400*    NO HAY CICLO: CADA CALL ATIENDE UNA SOLA OPERACION Y
013500*    DEVUELVE EL CONTROL AL INVOCANTE DE INMEDIATO.
013600 MAIN-PROGRAM-F. GOBACK.
013700
013800*-----------------------------------------------------------------
013900*    DEJA LOS DOS INDICADORES DE SALIDA (ERROR E IGUALES) EN SU
014000*    VALOR POR DEFECTO ANTES DE EJECUTAR CUALQUIER OPERACION,
014100*    PARA QUE UNA CORRIDA ANTERIOR NO DEJE BASURA EN EL AREA
014200*    DE ENLACE (EL INVOCANTE REUTILIZA LA MISMA AREA).
014300 1000-INICIO-I.
014400
014500     SET LK-CM-NO-ES-ERROR    TO TRUE
014600     SET LK-CM-NO-SON-IGUALES TO TRUE.
014700
014800 1000-INICIO-F. EXIT.
014900
015000*----  DESPACHO SEGUN LA OPERACION SOLICITADA -------------------
015100*    UN CODIGO NO RECONOCIDO EN LK-CM-OPERACION SE TRATA COMO
015200*    ERROR Y NO COMO UN NO-OP; ASI EL INVOCANTE SE ENTERA DE UN
015300*    CODIGO MAL ARMADO EN LUGAR DE SEGUIR CON DATOS SIN TOCAR.
015400 2000-PROCESO-I.
015500
015600     EVALUATE LK-CM-OPERACION
015700        WHEN 'AD'
015800           PERFORM 2100-ADD-I         THRU 2100-ADD-F
015900        WHEN 'NG'
016000           PERFORM 2200-NEGATE-I      THRU 2200-NEGATE-F
016100        WHEN 'AB'
016200           PERFORM 2300-ABSOLUTO-I    THRU 2300-ABSOLUTO-F
016300        WHEN 'MI'
016400           PERFORM 2400-MULT-ENTERO-I THRU 2400-MULT-ENTERO-F
016500        WHEN 'MD'
016600           PERFORM 2450-MULT-DECIML-I THRU 2450-MULT-DECIML-F
016700        WHEN 'CV'
016800           PERFORM 2500-CONVERTIR-I   THRU 2500-CONVERTIR-F
016900        WHEN 'EQ'
017000           PERFORM 2600-IGUALES-I     THRU 2600-IGUALES-F
017100        WHEN OTHER
017200           SET LK-CM-ES-ERROR TO TRUE
017300     END-EVALUATE.
017400
017500 2000-PROCESO-F. EXIT.
017600
017700*----  SUMA (MISMA MONEDA OBLIGATORIA SI HAY OPERANDO-MONEDA) ---
017800*    SI EL SEGUNDO OPERANDO NO TRAE MONEDA SE ASUME QUE ES UN
017900*    AJUSTE EN LA MISMA MONEDA DEL PRIMERO (CASO DE ACUMULAR
018000*    VARIOS IMPORTES DE UN MISMO DESTINATARIO). SI TRAE MONEDA
018100*    Y ES DISTINTA DE LA DEL PRIMER OPERANDO, RQ-1992-073 PIDE
018200*    QUE SE RECHACE EN LUGAR DE SUMAR VALORES INCOMPATIBLES.
018300 2100-ADD-I.
018400
018500     IF LK-CM-OPERANDO-CURRENCY = SPACES
018600        ADD LK-CM-OPERANDO-AMOUNT TO LK-CM-AMOUNT
018700     ELSE
018800        IF LK-CM-OPERANDO-CURRENCY NOT = LK-CM-CURRENCY
018900           SET LK-CM-ES-ERROR TO TRUE
019000        ELSE
019100           ADD LK-CM-OPERANDO-AMOUNT TO LK-CM-AMOUNT
019200        END-IF
019300     END-IF.
019400
019500 2100-ADD-F. EXIT.
019600
019700*----  NEGACION DE SIGNO -----------------------------------------
019800*    USADA POR EL EVALUADOR PARA PASAR UN IMPORTE DE DEBITO A
019900*    CREDITO (O VICEVERSA) SIN TOCAR LA MONEDA NI LOS DECIMALES.
020000 2200-NEGATE-I.
020100
020200     COMPUTE LK-CM-AMOUNT = LK-CM-AMOUNT * -1.
020300
020400 2200-NEGATE-F. EXIT.
020500
020600*----  VALOR ABSOLUTO POR REDEFINICION SIN SIGNO -----------------
020700*    RQ-2013-021: SE MUEVE EL IMPORTE A UNA REDEFINICION SIN
020800*    SIGNO Y SE LO TRAE DE VUELTA. MAS BARATO QUE COMPARAR
020900*    CONTRA CERO Y RESTAR, Y NO DEPENDE DE QUE EL VALOR YA
021000*    VENGA NEGATIVO O POSITIVO.
021100 2300-ABSOLUTO-I.
021200
021300     MOVE LK-CM-AMOUNT       TO WS-CM-ABS-AMOUNT
021400     MOVE WS-CM-ABS-AMOUNT-U TO LK-CM-AMOUNT.
021500
021600 2300-ABSOLUTO-F. EXIT.
021700
021800*----  MULTIPLICAR POR UN ENTERO ---------------------------------
021900*    SE ATAJAN LOS CASOS 0 Y 1 ANTES DE ENTRAR AL COMPUTE:
022000*    POR CERO DA CERO SIN NECESIDAD DE MULTIPLICAR, Y POR UNO
022100*    DEJA EL IMPORTE TAL CUAL, SIN RIESGO DE REDONDEO ESPURIO.
022200 2400-MULT-ENTERO-I.
022300
022400     EVALUATE LK-CM-FACTOR-ENTERO
022500        WHEN 0
022600           MOVE ZEROS TO LK-CM-AMOUNT
022700        WHEN 1
022800           CONTINUE
022900        WHEN OTHER
023000           COMPUTE LK-CM-AMOUNT =
023100                   LK-CM-AMOUNT * LK-CM-FACTOR-ENTERO
023200     END-EVALUATE.
023300
023400 2400-MULT-ENTERO-F. EXIT.
023500
023600*----  MULTIPLICAR POR UNA ALICUOTA DECIMAL ----------------------
023700*    EL FACTOR SE PASA A PACKED PARA EL COMPUTE Y SE REDONDEA
023800*    EL RESULTADO A 2 DECIMALES (ROUNDED), YA QUE UNA ALICUOTA
023900*    CON 4 DECIMALES SOBRE UN IMPORTE DE 2 SIEMPRE GENERA
024000*    DECIMALES DE MAS QUE NO SE PUEDEN GUARDAR EN EL RESULTADO.
024100 2450-MULT-DECIML-I.
024200
024300     MOVE LK-CM-FACTOR-DECIMAL TO WS-CM-FACTOR-PACKED
024400
024500     EVALUATE TRUE
024600        WHEN WS-CM-FACTOR-PACKED = ZEROS
024700           MOVE ZEROS TO LK-CM-AMOUNT
024800        WHEN WS-CM-FACTOR-PACKED = 1
024900           CONTINUE
025000        WHEN OTHER
025100           COMPUTE LK-CM-AMOUNT ROUNDED =
025200                   LK-CM-AMOUNT * WS-CM-FACTOR-PACKED
025300     END-EVALUATE.
025400
025500 2450-MULT-DECIML-F. EXIT.
025600
025700*----  CONVIERTE A OTRA MONEDA (MULTIPLICA Y RE-ETIQUETA) --------
025800*    LA CONVERSION ES UNA MULTIPLICACION POR LA COTIZACION MAS
025900*    EL CAMBIO DE LA ETIQUETA DE MONEDA. SE REUTILIZA EL PARRAFO
026000*    DE MULTIPLICAR DECIMAL PARA NO DUPLICAR LA LOGICA DE
026100*    REDONDEO NI LOS CASOS ESPECIALES DE CERO Y UNO.
026200 2500-CONVERTIR-I.
026300
026400     PERFORM 2450-MULT-DECIML-I THRU 2450-MULT-DECIML-F
026500     MOVE LK-CM-NUEVA-MONEDA TO LK-CM-CURRENCY.
026600
026700 2500-CONVERTIR-F. EXIT.
026800
026900*----  COMPARA IGUALDAD DE IMPORTE Y MONEDA ----------------------
027000*    TS-2003-080: DOS IMPORTES SOLO SE CONSIDERAN IGUALES SI
027100*    COINCIDEN EN VALOR Y EN MONEDA; UN MISMO NUMERO EN DOS
027200*    MONEDAS DISTINTAS NO ES IGUAL AUNQUE LAS CIFRAS COINCIDAN.
027300*    USADA POR LAS PRUEBAS DE CIERRE PARA VALIDAR LOS TRES
027400*    RESULTADOS DEL DIA CONTRA UN CONTROL EXTERNO.
027500 2600-IGUALES-I.
027600
027700     IF LK-CM-AMOUNT = LK-CM-OPERANDO-AMOUNT
027800        AND LK-CM-CURRENCY = LK-CM-OPERANDO-CURRENCY
027900        SET LK-CM-SON-IGUALES    TO TRUE
028000     ELSE
028100        SET LK-CM-NO-SON-IGUALES TO TRUE
028200     END-IF.
028300
028400 2600-IGUALES-F. EXIT.
028500
028600*-----------------------------------------------------------------
028700*    9500-DEBUG-DUMP-I  (RQ-2014-058)
028800*    SOLO SE EJECUTA CUANDO EL UPSI-0 DE LA EJECUCION VIENE
028900*    ENCENDIDO (PARM DE JCL); EN OPERACION NORMAL EL SWITCH QUEDA
029000*    APAGADO Y ESTE PARRAFO NO PRODUCE SALIDA ALGUNA.
029100*-----------------------------------------------------------------
029200 9500-DEBUG-DUMP-I.
029300
029400     IF WS-CM-DEBUG-ON
029500        DISPLAY '* DEBUG PGMCMFAC FACTOR  = ' WS-CM-FACTOR-DISPLAY
029600        DISPLAY '* DEBUG PGMCMFAC ENLACE   = ' LK-CM-DIAG
029700     END-IF.
029800
029900 9500-DEBUG-DUMP-F. EXIT.
030000*////////////////////////////////////////////////////////////////
