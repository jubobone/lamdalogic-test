000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.    PGMBKFAC.
000300 AUTHOR.        M.SOSA.
000400 INSTALLATION.  GCIA SISTEMAS - AREA FACTURACION HOTELERA.
000500 DATE-WRITTEN.  30/07/92.
000600 DATE-COMPILED.
000700 SECURITY.      USO INTERNO - CONFIDENCIAL.
000800****************************************************************
000900*    PGMBKFAC  -  DERIVACION DE LOS TOTALES DE UNA RESERVA A   *
001000*    PARTIR DE SUS CUATRO COMPONENTES DE PRECIO (PRINCIPAL,    *
001100*    ADICIONAL 1, ADICIONAL 2, PENALIDAD POR CANCELACION).      *
001200*                                                                *
001300*    RECIBE UN REGISTRO BK-RECORD COMPLETO (COPY BKREG) Y       *
001400*    RECORRE LOS CUATRO PRECIOS POR SUBINDICE (BK-PRICE-IDX)    *
001500*    INVOCANDO A PGMPRFAC UNA VEZ POR CADA UNO. UN PRECIO       *
001600*    ADICIONAL/PENALIDAD AUSENTE SE TRATA COMO UN PRECIO EN     *
001700*    CERO, EN LA MISMA MONEDA Y BRUTO/NETO QUE EL PRINCIPAL.    *
001800****************************************************************
001900*    30-07  M.SOSA       RQ-1992-072 ALTA INICIAL DEL PROGRAMA    30-07   
002000*                        (ANTES EL CALCULO ESTABA EMBEBIDO EN             
002100*                        EL PROGRAMA DE CORTE)                            
002200*    11-99  L.QUIROGA    Y2K-98-041 REVISION GENERAL DE FIN DE    11-99   
002300*                        SIGLO - SIN CAMBIOS DE FORMATO                   
002400*    19-03  D.ACOSTA     TS-2003-079 SE RECORRE LA TABLA DE       19-03   
002500*                        PRECIOS POR SUBINDICE (ANTES CUATRO              
002600*                        BLOQUES DE CODIGO IDENTICO REPETIDO)             
002700*    04-11  N.BRIZUELA   RQ-2011-045 SE AGREGA EL IMPORTE         04-11   
002800*                        ABIERTO (BRUTO MENOS PAGADO)                     
002900*    08-14  N.BRIZUELA   RQ-2014-058 SE HABILITA VOLCADO DE       08-14   
003000*                        DIAGNOSTICO POR UPSI-0 (LAS VISTAS               
003100*                        PLANAS NO SE MOSTRABAN POR NINGUN LADO)          
003200****************************************************************
003300 ENVIRONMENT DIVISION.
003400 CONFIGURATION SECTION.
003500 SPECIAL-NAMES.
003600*    RQ-2014-058: UPSI-0 ENCENDIDO POR PARM DE JCL HABILITA EL
003700*    VOLCADO DE LAS VISTAS PLANAS DE DIAGNOSTICO EN 9500-DEBUG.
003800     UPSI-0 ON  STATUS IS WS-BK-DEBUG-ON
003900            OFF STATUS IS WS-BK-DEBUG-OFF.
004000*||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||
004100 DATA DIVISION.
004200 WORKING-STORAGE SECTION.
004300*=======================*
004400 77  FILLER      PIC X(26) VALUE '* INICIO WORKING-STORAGE *'.
004500
004600*---------- PROGRAMA AUXILIAR DE PRECIO --------------------------
004700*    NOMBRE DEL SUBPROGRAMA QUE RESUELVE UN SOLO COMPONENTE DE
004800*    PRECIO POR VEZ, INVOCADO DESDE 2100-PROCESAR-PRECIO-I.
004900 77  WS-BK-PGM-PR            PIC X(08) VALUE 'PGMPRFAC'.
005000
005100*---------- AREA DE COMUNICACION CON PGMPRFAC --------------------
005200*    SE REUTILIZA UNA VEZ POR CADA UNO DE LOS CUATRO COMPONENTES
005300*    DE PRECIO; 2110-ARMAR-ENTRADA-I LA ARMA DE NUEVO ANTES DE
005400*    CADA CALL.
005500 01  WS-BK-PR-AREA.
005600     05  WS-BK-PR-AMOUNT-IN      PIC S9(09)V99.
005700     05  WS-BK-PR-TAX-RATE-IN    PIC 9(02)V99.
005800     05  WS-BK-PR-GROSS-IN       PIC X(01).
005900*        IMPORTE "TAL CUAL" DEL COMPONENTE (BRUTO O NETO SEGUN
006000*        WS-BK-PR-GROSS-IN), USADO PARA EL TOTAL "TAL CUAL".
006100     05  WS-BK-PR-AMOUNT         PIC S9(09)V99.
006200     05  WS-BK-PR-AMOUNT-GROSS   PIC S9(09)V99.
006300     05  WS-BK-PR-AMOUNT-NET     PIC S9(09)V99.
006400     05  WS-BK-PR-AMOUNT-TAX     PIC S9(09)V99.
006500     05  WS-BK-PR-IS-ZERO        PIC X(01).
006600     05  WS-BK-PR-ERROR          PIC X(01).
006700         88  WS-BK-PR-FUE-ERROR            VALUE 'Y'.
006800     05  FILLER                  PIC X(05).
006900*    VISTA PLANA DE DIAGNOSTICO; SE MUESTRA POR 9500-DEBUG-DUMP-I
007000*    CON EL UPSI-0 ENCENDIDO (RQ-2014-058)
007100 01  WS-BK-PR-AREA-R REDEFINES WS-BK-PR-AREA.
007200     05  WS-BK-PR-DIAG           PIC X(40).
007300
007400*---------- CONTADOR DE COMPONENTES NO-CERO (ISZERO) -------------
007500*    CUENTA CUANTOS DE LOS CUATRO COMPONENTES DIERON UN IMPORTE
007600*    DISTINTO DE CERO; SI QUEDA EN CERO, TODA LA RESERVA SE
007700*    CONSIDERA "EN CERO" (VER 9999-FINAL-I).
007800 77  WS-BK-NOCERO-CANT       PIC 9(01) COMP.
007900
008000 77  FILLER PIC X(26) VALUE '* FINAL  WORKING-STORAGE *'.
008100*-----------------------------------------------------------------
008200 LINKAGE SECTION.
008300*================*
008400*    LA RESERVA COMPLETA LLEGA POR LINKAGE, TAL COMO LA GRABO
008500*    PGMEVFAC/DDENTRA; LA TABLA REDEFINIDA BK-PRICE-TABLE-R DE LA
008600*    COPY ES LO QUE PERMITE RECORRER LOS CUATRO PRECIOS POR
008700*    SUBINDICE EN 2000-PROCESO-I.
008800     COPY BKREG.
008900
009000*    RESULTADO DEVUELTO AL LLAMADOR: LOS CINCO IMPORTES
009100*    DERIVADOS DE LA RESERVA MAS SU MONEDA Y LOS INDICADORES DE
009200*    BRUTO/CERO/ERROR.
009300 01  LK-BK-RESULTADO.
009400     05  LK-BK-TOTAL-GROSS       PIC S9(09)V99.
009500     05  LK-BK-TOTAL-NET         PIC S9(09)V99.
009600     05  LK-BK-TOTAL-TAX         PIC S9(09)V99.
009700*        IMPORTE "TAL CUAL" DE TODA LA RESERVA (SUMA DE LOS
009800*        CUATRO COMPONENTES EN SU PROPIO BRUTO/NETO).
009900     05  LK-BK-TOTAL-AMOUNT      PIC S9(09)V99.
010000*        BRUTO TOTAL MENOS EL IMPORTE YA PAGADO (RQ-2011-045).
010100     05  LK-BK-OPEN-AMOUNT       PIC S9(09)V99.
010200     05  LK-BK-CURRENCY          PIC X(03).
010300     05  LK-BK-GROSS             PIC X(01).
010400         88  LK-BK-ES-BRUTO                VALUE 'Y'.
010500         88  LK-BK-ES-NETO                 VALUE 'N'.
010600     05  LK-BK-IS-ZERO           PIC X(01).
010700         88  LK-BK-ES-CERO                 VALUE 'Y'.
010800         88  LK-BK-NO-ES-CERO              VALUE 'N'.
010900     05  LK-BK-ERROR             PIC X(01).
011000         88  LK-BK-ES-ERROR                VALUE 'Y'.
011100         88  LK-BK-NO-ES-ERROR             VALUE 'N'.
011200     05  FILLER                  PIC X(05).
011300*    VISTA PLANA DE DIAGNOSTICO SOBRE EL RESULTADO; SE MUESTRA
011400*    POR 9500-DEBUG-DUMP-I CON EL UPSI-0 ENCENDIDO (RQ-2014-058)
011500 01  LK-BK-RESULTADO-R REDEFINES LK-BK-RESULTADO.
011600     05  LK-BK-DIAG              PIC X(40).
011700*||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||
011800*    PROCEDURE DIVISION
011900*    RECIBE LA RESERVA COMPLETA POR BK-RECORD (COPY BKREG, VIA
012000*    LINKAGE) Y DEVUELVE LK-BK-RESULTADO CON LOS CINCO IMPORTES
012100*    DERIVADOS. EL TRABAJO POR PRECIO SE DELEGA EN PGMPRFAC, UNA
012200*    VEZ POR CADA UNA DE LAS CUATRO ENTRADAS DE LA TABLA DE
012300*    PRECIOS (BK-PRICE-TABLE-R).
012400*||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||
012500 PROCEDURE DIVISION USING BK-RECORD, LK-BK-RESULTADO.
012600
012700*----  PARRAFO PRINCIPAL: INICIALIZA, RECORRE Y CIERRA ----------
012800 MAIN-PROGRAM-I.
012900
013000*    PASO 1: DEJA EL RESULTADO EN CERO Y SIN ERROR.
013100     PERFORM 1000-INICIO-I  THRU 1000-INICIO-F.
013200*    PASO 2: PROCESA LOS CUATRO PRECIOS DE LA RESERVA, UNO POR
013300*    UNO, POR SUBINDICE (BK-PRICE-IDX).
013400     PERFORM 2000-PROCESO-I THRU 2000-PROCESO-F.
013500*    PASO 3: DERIVA MONEDA/BRUTO-NETO DEL PRINCIPAL, EL IMPORTE
013600*    ABIERTO Y EL INDICADOR DE RESERVA "TODO EN CERO".
013700     PERFORM 9999-FINAL-I   THRU 9999-FINAL-F.
013800*    PASO 4: SI EL UPSI-0 VINO ENCENDIDO POR PARM DE JCL, VUELCA
013900*    LAS VISTAS PLANAS DE DIAGNOSTICO (RQ-2014-058).
014000     PERFORM 9500-DEBUG-DUMP-I THRU 9500-DEBUG-DUMP-F.
014100
014200*    DEVUELVE EL CONTROL A QUIEN LO HAYA INVOCADO (PGMEVFAC).
014300 MAIN-PROGRAM-F. GOBACK.
014400
014500*-----------------------------------------------------------------
014600*    1000-INICIO-I
014700*    RESULTADO EN CERO Y SIN ERROR AL EMPEZAR; TAMBIEN SE PONE EN
014800*    CERO EL CONTADOR DE COMPONENTES NO-CERO QUE USA 9999-FINAL-I
014900*    PARA DECIDIR EL INDICADOR LK-BK-IS-ZERO.
015000*-----------------------------------------------------------------
015100 1000-INICIO-I.
015200
015300     SET LK-BK-NO-ES-ERROR    TO TRUE
015400     MOVE ZEROS               TO LK-BK-TOTAL-GROSS
015500                                 LK-BK-TOTAL-NET
015600                                 LK-BK-TOTAL-TAX
015700                                 LK-BK-TOTAL-AMOUNT
015800                                 LK-BK-OPEN-AMOUNT
015900     MOVE ZEROS               TO WS-BK-NOCERO-CANT.
016000
016100 1000-INICIO-F. EXIT.
016200
016300*-----------------------------------------------------------------
016400*    2000-PROCESO-I
016500*    RECORRE LOS CUATRO COMPONENTES DE PRECIO DE LA RESERVA POR
016600*    SUBINDICE (1=PRINCIPAL, 2=ADICIONAL 1, 3=ADICIONAL 2,
016700*    4=PENALIDAD POR CANCELACION), USANDO LA TABLA REDEFINIDA
016800*    BK-PRICE-TABLE-R DE LA COPY BKREG EN LUGAR DE CUATRO BLOQUES
016900*    DE CODIGO IDENTICO REPETIDO (VER TS-2003-079).
017000*-----------------------------------------------------------------
017100 2000-PROCESO-I.
017200
017300     PERFORM 2100-PROCESAR-PRECIO-I
017400        THRU 2100-PROCESAR-PRECIO-F
017500         VARYING BK-PRICE-IDX FROM 1 BY 1
017600         UNTIL BK-PRICE-IDX > 4.
017700
017800 2000-PROCESO-F. EXIT.
017900
018000*-----------------------------------------------------------------
018100*    2100-PROCESAR-PRECIO-I
018200*    PROCESA UN COMPONENTE DE PRECIO: ARMA SU ENTRADA PARA
018300*    PGMPRFAC, LO INVOCA Y ACUMULA SU RESULTADO EN LOS TOTALES DE
018400*    LA RESERVA. UN ERROR DE PGMPRFAC EN CUALQUIER COMPONENTE
018500*    DEJA TODA LA RESERVA MARCADA COMO ERROR (NO SE CORTA EL
018600*    RECORRIDO DE LOS PRECIOS RESTANTES, PERO EL LLAMADOR YA NO
018700*    VA A USAR EL RESULTADO).
018800*-----------------------------------------------------------------
018900 2100-PROCESAR-PRECIO-I.
019000
019100     PERFORM 2110-ARMAR-ENTRADA-I THRU 2110-ARMAR-ENTRADA-F.
019200
019300*    PGMPRFAC RESUELVE EL IMPORTE BRUTO, NETO E IMPUESTO DE UN
019400*    SOLO COMPONENTE DE PRECIO A LA VEZ.
019500     CALL WS-BK-PGM-PR USING WS-BK-PR-AREA.
019600
019700     IF WS-BK-PR-FUE-ERROR
019800        SET LK-BK-ES-ERROR    TO TRUE
019900     END-IF
020000
020100     PERFORM 2400-ACUMULAR-I THRU 2400-ACUMULAR-F.
020200
020300 2100-PROCESAR-PRECIO-F. EXIT.
020400
020500*-----------------------------------------------------------------
020600*    2110-ARMAR-ENTRADA-I
020700*    ARMA EL AREA DE ENTRADA DE PGMPRFAC PARA EL COMPONENTE
020800*    BK-PRICE-IDX ACTUAL. EL PRINCIPAL (INDICE 1) SIEMPRE ESTA
020900*    PRESENTE; LOS OTROS TRES SE TRATAN COMO UN PRECIO EN CERO,
021000*    EN LA MISMA MONEDA Y BRUTO/NETO QUE EL PRINCIPAL, CUANDO
021100*    BK-PE-IS-PRESENT INDICA QUE LA RESERVA NO LOS TIENE.
021200*-----------------------------------------------------------------
021300 2110-ARMAR-ENTRADA-I.
021400
021500     MOVE SPACES                    TO WS-BK-PR-AREA
021600
021700     IF BK-PRICE-IDX = 1
021800        OR BK-PE-IS-PRESENT (BK-PRICE-IDX)
021900*       COMPONENTE PRESENTE: SE COPIAN SUS PROPIOS DATOS DE LA
022000*       TABLA REDEFINIDA A LA ENTRADA DE PGMPRFAC.
022100        MOVE BK-PE-AMOUNT (BK-PRICE-IDX)
022200                                     TO WS-BK-PR-AMOUNT-IN
022300        MOVE BK-PE-TAX-RATE (BK-PRICE-IDX)
022400                                     TO WS-BK-PR-TAX-RATE-IN
022500        MOVE BK-PE-GROSS (BK-PRICE-IDX)
022600                                     TO WS-BK-PR-GROSS-IN
022700     ELSE
022800*       COMPONENTE AUSENTE: IMPORTE Y TASA EN CERO, PERO EL
022900*       INDICADOR BRUTO/NETO SE HEREDA DEL PRECIO PRINCIPAL PARA
023000*       QUE PGMPRFAC LO PROCESE DE FORMA CONSISTENTE.
023100        MOVE ZEROS                  TO WS-BK-PR-AMOUNT-IN
023200        MOVE ZEROS                  TO WS-BK-PR-TAX-RATE-IN
023300        MOVE BK-MAIN-GROSS           TO WS-BK-PR-GROSS-IN
023400     END-IF.
023500
023600 2110-ARMAR-ENTRADA-F. EXIT.
023700
023800*-----------------------------------------------------------------
023900*    2400-ACUMULAR-I
024000*    SUMA EL RESULTADO DEL COMPONENTE RECIEN PROCESADO A LOS
024100*    CUATRO TOTALES DE LA RESERVA Y, SI EL COMPONENTE NO DIO
024200*    CERO, SUMA UNO AL CONTADOR QUE 9999-FINAL-I USA PARA DECIDIR
024300*    SI TODA LA RESERVA ES "CERO".
024400*-----------------------------------------------------------------
024500 2400-ACUMULAR-I.
024600
024700     ADD WS-BK-PR-AMOUNT-GROSS   TO LK-BK-TOTAL-GROSS
024800     ADD WS-BK-PR-AMOUNT-NET     TO LK-BK-TOTAL-NET
024900     ADD WS-BK-PR-AMOUNT-TAX     TO LK-BK-TOTAL-TAX
025000     ADD WS-BK-PR-AMOUNT         TO LK-BK-TOTAL-AMOUNT
025100
025200     IF WS-BK-PR-IS-ZERO NOT = 'Y'
025300        ADD 1 TO WS-BK-NOCERO-CANT
025400     END-IF.
025500
025600 2400-ACUMULAR-F. EXIT.
025700
025800*-----------------------------------------------------------------
025900*    9999-FINAL-I
026000*    UNA VEZ SUMADOS LOS CUATRO COMPONENTES, SE COMPLETA EL
026100*    RESULTADO CON LOS DATOS QUE NO DEPENDEN DE NINGUN COMPONENTE
026200*    EN PARTICULAR: LA MONEDA Y EL BRUTO/NETO DEL PRINCIPAL, EL
026300*    IMPORTE ABIERTO (BRUTO MENOS PAGADO, RQ-2011-045) Y EL
026400*    INDICADOR DE RESERVA TODA EN CERO.
026500*-----------------------------------------------------------------
026600 9999-FINAL-I.
026700
026800     MOVE BK-MAIN-CURRENCY       TO LK-BK-CURRENCY
026900     MOVE BK-MAIN-GROSS          TO LK-BK-GROSS
027000
027100*    IMPORTE ABIERTO = TOTAL BRUTO MENOS LO QUE EL CLIENTE YA
027200*    PAGO. PUEDE DAR NEGATIVO SI SE PAGO DE MAS.
027300     COMPUTE LK-BK-OPEN-AMOUNT =
027400             LK-BK-TOTAL-GROSS - BK-PAID-AMOUNT
027500
027600     IF WS-BK-NOCERO-CANT = ZEROS
027700        SET LK-BK-ES-CERO        TO TRUE
027800     ELSE
027900        SET LK-BK-NO-ES-CERO     TO TRUE
028000     END-IF.
028100
028200 9999-FINAL-F. EXIT.
028300
028400*-----------------------------------------------------------------
028500*    9500-DEBUG-DUMP-I  (RQ-2014-058)
028600*    SOLO SE EJECUTA CUANDO EL UPSI-0 DE LA EJECUCION VIENE
028700*    ENCENDIDO (PARM DE JCL); EN OPERACION NORMAL EL SWITCH QUEDA
028800*    APAGADO Y ESTE PARRAFO NO PRODUCE SALIDA ALGUNA.
028900*-----------------------------------------------------------------
029000 9500-DEBUG-DUMP-I.
029100
029200     IF WS-BK-DEBUG-ON
029300        DISPLAY '* DEBUG PGMBKFAC PR-AREA  = ' WS-BK-PR-DIAG
029400        DISPLAY '* DEBUG PGMBKFAC RESULTADO = ' LK-BK-DIAG
029500     END-IF.
029600
029700 9500-DEBUG-DUMP-F. EXIT.
029800*////////////////////////////////////////////////////////////////
