000100*////////////////// (BKREG) ///////////////////////////////////
000200****************************************************************
000300*    COPY BKREG                                                *
000400*    LAYOUT REGISTRO DE RESERVA (BOOKING) - ARCHIVO DDENTRA     *
000500*    LARGO REGISTRO = 131 BYTES                                *
000600*                                                                *
000700*    CUATRO COMPONENTES DE PRECIO POR RESERVA: PRINCIPAL,       *
000800*    ADICIONAL 1, ADICIONAL 2 Y PENALIDAD POR CANCELACION.      *
000900*    LOS CUATRO COMPARTEN MONEDA Y BRUTO/NETO CON EL PRINCIPAL, *
001000*    QUE ES EL UNICO SIEMPRE PRESENTE.                          *
001100****************************************************************
001200*    88-14  R.PALACIOS   TS-1988-011 ALTA INICIAL DEL LAYOUT      88-14   
001300*    92-30  M.SOSA       RQ-1992-058 SE AGREGA PRECIO ADIC. 2     92-30   
001400*    99-04  L.QUIROGA    Y2K-98-041  BK-PAID-AMOUNT PASA A 9      99-04   
001500*                        DIGITOS ENTEROS (ERA 7) POR AMPLIACION           
001600*                        DE TARIFAS DE FIN DE SIGLO                       
001700*    03-19  D.ACOSTA     TS-2003-077 TABLA REDEFINIDA DE LOS      03-19   
001800*                        CUATRO PRECIOS PARA USO DE PGMBKFAC              
001900****************************************************************
002000 01  BK-RECORD.
002100*     POSICION RELATIVA (1:9) CLAVE PRIMARIA DE LA RESERVA
002200     05  BK-ID                       PIC 9(09).
002300*     POSICION RELATIVA (10:80) LOS CUATRO PRECIOS DE LA RESERVA
002400*     SE ARMAN COMO CUATRO BLOQUES IDENTICOS DE 20 BYTES PARA
002500*     QUE PGMBKFAC LOS PUEDA RECORRER POR SUBINDICE (VER LA
002600*     REDEFINICION BK-PRICE-TABLE-R A CONTINUACION DEL GRUPO).
002700     05  BK-PRICE-TABLE.
002800         10  BK-PRICE-MAIN.
002900             15  BK-MAIN-AMOUNT      PIC S9(9)V99.
003000             15  BK-MAIN-CURRENCY    PIC X(03).
003100             15  BK-MAIN-TAX-RATE    PIC 9(02)V99.
003200             15  BK-MAIN-GROSS       PIC X(01).
003300                 88  BK-MAIN-IS-GROSS         VALUE 'Y'.
003400                 88  BK-MAIN-IS-NET           VALUE 'N'.
003500*            EL PRECIO PRINCIPAL SIEMPRE ESTA PRESENTE; SE
003600*            RELLENA CON 'Y' PARA QUE EL BLOQUE OCUPE LOS
003700*            MISMOS 20 BYTES QUE LOS DEMAS PRECIOS.
003800             15  FILLER              PIC X(01)    VALUE 'Y'.
003900         10  BK-PRICE-ADD1.
004000             15  BK-ADD1-AMOUNT      PIC S9(9)V99.
004100             15  BK-ADD1-CURRENCY    PIC X(03).
004200             15  BK-ADD1-TAX-RATE    PIC 9(02)V99.
004300             15  BK-ADD1-GROSS       PIC X(01).
004400                 88  BK-ADD1-IS-GROSS         VALUE 'Y'.
004500                 88  BK-ADD1-IS-NET           VALUE 'N'.
004600             15  BK-ADD1-PRESENT     PIC X(01).
004700                 88  BK-ADD1-IS-PRESENT       VALUE 'Y'.
004800                 88  BK-ADD1-NOT-PRESENT      VALUE 'N'.
004900         10  BK-PRICE-ADD2.
005000             15  BK-ADD2-AMOUNT      PIC S9(9)V99.
005100             15  BK-ADD2-CURRENCY    PIC X(03).
005200             15  BK-ADD2-TAX-RATE    PIC 9(02)V99.
005300             15  BK-ADD2-GROSS       PIC X(01).
005400                 88  BK-ADD2-IS-GROSS         VALUE 'Y'.
005500                 88  BK-ADD2-IS-NET           VALUE 'N'.
005600             15  BK-ADD2-PRESENT     PIC X(01).
005700                 88  BK-ADD2-IS-PRESENT       VALUE 'Y'.
005800                 88  BK-ADD2-NOT-PRESENT      VALUE 'N'.
005900         10  BK-PRICE-CANCELFEE.
006000             15  BK-CANCELFEE-AMOUNT PIC S9(9)V99.
006100             15  BK-CANCELFEE-CURRENCY
006200                                     PIC X(03).
006300             15  BK-CANCELFEE-TAX-RATE
006400                                     PIC 9(02)V99.
006500             15  BK-CANCELFEE-GROSS  PIC X(01).
006600                 88  BK-CANCELFEE-IS-GROSS    VALUE 'Y'.
006700                 88  BK-CANCELFEE-IS-NET      VALUE 'N'.
006800             15  BK-CANCELFEE-PRESENT
006900                                     PIC X(01).
007000                 88  BK-CANCELFEE-IS-PRESENT  VALUE 'Y'.
007100                 88  BK-CANCELFEE-NOT-PRESENT VALUE 'N'.
007200*     REDEFINICION DE LOS CUATRO PRECIOS COMO UNA TABLA DE 4
007300*     ENTRADAS IDENTICAS DE 20 BYTES, RECORRIBLE POR SUBINDICE
007400*     (BK-PRICE-IDX = 1 PRINCIPAL, 2 ADIC.1, 3 ADIC.2, 4 PENAL.)
007500     05  BK-PRICE-TABLE-R REDEFINES BK-PRICE-TABLE.
007600         10  BK-PRICE-ENTRY OCCURS 4 TIMES
007700                             INDEXED BY BK-PRICE-IDX.
007800             15  BK-PE-AMOUNT        PIC S9(9)V99.
007900             15  BK-PE-CURRENCY      PIC X(03).
008000             15  BK-PE-TAX-RATE      PIC 9(02)V99.
008100             15  BK-PE-GROSS         PIC X(01).
008200                 88  BK-PE-IS-GROSS           VALUE 'Y'.
008300                 88  BK-PE-IS-NET             VALUE 'N'.
008400             15  BK-PE-PRESENT       PIC X(01).
008500                 88  BK-PE-IS-PRESENT         VALUE 'Y'.
008600                 88  BK-PE-NOT-PRESENT        VALUE 'N'.
008700*     POSICION RELATIVA (90:11) IMPORTE YA PAGADO POR EL CLIENTE
008800     05  BK-PAID-AMOUNT              PIC S9(9)V99.
008900*     POSICION RELATIVA (101:9) PK DE LA PERSONA QUE DEBE PAGAR
009000     05  BK-INVOICE-RECIPIENT-PK     PIC 9(09).
009100*     POSICION RELATIVA (110:9) PK DE LA OFERTA RESERVADA
009200     05  BK-OFFERING-PK              PIC 9(09).
009300*     POSICION RELATIVA (119:1) INDICADOR DE RESERVA CANCELADA
009400     05  BK-CANCELED                 PIC X(01).
009500         88  BK-IS-CANCELED                    VALUE 'Y'.
009600         88  BK-NOT-CANCELED                   VALUE 'N'.
009700*     POSICION RELATIVA (120:12) PARA USO FUTURO
009800     05  FILLER                      PIC X(12).
009900*////////////////////////////////////////////////////////////////
