000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.    PGMTHFAC.
000300 AUTHOR.        R.PALACIOS.
000400 INSTALLATION.  GCIA SISTEMAS - AREA FACTURACION HOTELERA.
000500 DATE-WRITTEN.  14/03/88.
000600 DATE-COMPILED.
000700 SECURITY.      USO INTERNO - CONFIDENCIAL.
000800****************************************************************
000900*    PGMTHFAC  -  RUTINA GENERAL DE CONVERSION DE VALORES      *
001000*    HETEROGENEOS (NUMERICO YA DECIMAL, BOOLEANO, TEXTO) A UN  *
001100*    IMPORTE DECIMAL FIJO DE 2 DECIMALES, PARA USO DE LAS       *
001200*    RUTINAS DE CALCULO DE PRECIOS Y RESERVAS (PGMPRFAC).       *
001300*                                                                *
001400*    SE INVOCA CON LK-TH-OPERACION EN 'N' (YA NUMERICO), 'B'    *
001500*    (BOOLEANO, VERDADERO=1/FALSO=0) O 'T' (TEXTO LIBRE, CON    *
001600*    COMA COMO SEPARADOR DECIMAL ACEPTADO). SI EL TEXTO NO SE   *
001700*    PUEDE INTERPRETAR NI EN EL PRIMER NI EN EL SEGUNDO INTENTO *
001800*    (QUITANDO ESPACIOS) SE DEVUELVE LK-TH-ERROR = 'Y' Y NO     *
001900*    SE ASUME CERO EN FORMA SILENCIOSA.                         *
002000*                                                                *
002100*    ES EL MODULO MAS BAJO DE LA CADENA DE ARITMETICA (LO       *
002200*    INVOCA PGMPRFAC, QUE A SU VEZ ES INVOCADO POR PGMBKFAC).   *
002300*    NO CONOCE NADA DEL NEGOCIO DE RESERVAS: SOLO SABE           *
002400*    CONVERTIR UN VALOR DE ORIGEN INCIERTO A UN IMPORTE FIJO.   *
002500****************************************************************
002600*    14-03  R.PALACIOS   TS-1988-014 ALTA INICIAL DEL PROGRAMA    14-03   
002700*    22-07  M.SOSA       RQ-1992-071 SE AGREGA OPERACION          22-07   
002800*                        BOOLEANA (ANTES SOLO NUMERICO/TEXTO)             
002900*    11-99  L.QUIROGA    Y2K-98-041 REVISION GENERAL DE RUTINA    11-99   
003000*                        DE FIN DE SIGLO - SIN CAMBIOS DE                 
003100*                        FORMATO EN ESTA RUTINA (NO MANEJA                
003200*                        FECHAS)                                          
003300*    19-03  D.ACOSTA     TS-2003-077 SEGUNDO INTENTO DE PARSEO    19-03   
003400*                        QUITA ESPACIOS EMBEBIDOS ANTES DE                
003500*                        RENDIRSE (ANTES FALLABA DIRECTO)                 
003600*    05-08  J.FERRARI    RQ-2008-133 SE AGREGA REDEFINICION       05-08   
003700*                        DE DIAGNOSTICO SOBRE EL AREA DE                  
003800*                        COMUNICACION PARA EL DISPLAY DE DEBUG            
003900*    08-14  N.BRIZUELA   RQ-2014-058 SE HABILITA VOLCADO DE       08-14   
004000*                        DIAGNOSTICO POR UPSI-0 (LA REDEFINICION          
004100*                        DE RQ-2008-133 NO SE MOSTRABA NUNCA)             
004200****************************************************************
004300 ENVIRONMENT DIVISION.
004400 CONFIGURATION SECTION.
004500 SPECIAL-NAMES.
004600*    RESERVADA PARA VALIDACIONES CARACTER POR CARACTER; LA
004700*    RUTINA ACTUAL SE APOYA EN LA CLASE NUMERIC DEL COMPILADOR
004800*    (VER 2100-INTENTAR-PARSEO-I) Y NO LA USA DIRECTAMENTE.
004900     CLASS DIGITO-VALIDO IS "0" THRU "9"
005000*    RQ-2014-058: UPSI-0 ENCENDIDO POR PARM DE JCL HABILITA EL
005100*    VOLCADO DE LA VISTA PLANA DE DIAGNOSTICO EN 9500-DEBUG.
005200     UPSI-0 ON  STATUS IS WS-TH-DEBUG-ON
005300            OFF STATUS IS WS-TH-DEBUG-OFF.
005400*||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||
005500*    ESTE PROGRAMA NO ABRE ARCHIVOS: SOLO CONVIERTE UN VALOR.   *
005600 DATA DIVISION.
005700 WORKING-STORAGE SECTION.
005800*=======================*
005900 77  FILLER      PIC X(26) VALUE '* INICIO WORKING-STORAGE *'.
006000
006100*---------- SWITCHES DE PARSEO ---------------------------------
006200*    'S' MIENTRAS EL INTENTO DE PARSEO EN CURSO VA BIEN, 'N'
006300*    APENAS SE DETECTA UN TOKEN NO NUMERICO.
006400 77  WS-TH-SW-PARSEO        PIC X(01).
006500     88  WS-TH-PARSEO-OK              VALUE 'S'.
006600     88  WS-TH-PARSEO-FALLO           VALUE 'N'.
006700
006800*---------- AREAS DE TRABAJO PARA EL PRIMER INTENTO -------------
006900*    COPIA DE LK-TH-TEXTO SOBRE LA QUE SE INTENTA EL PRIMER
007000*    PARSEO, VISTA TAMBIEN CARACTER POR CARACTER PARA PODER
007100*    COMPACTARLA EN EL SEGUNDO INTENTO.
007200 01  WS-TH-BUFFER                PIC X(20).
007300 01  WS-TH-BUFFER-R REDEFINES WS-TH-BUFFER.
007400     05  WS-TH-BUFFER-CHAR       PIC X(01) OCCURS 20 TIMES.
007500
007600*---------- AREA DE TRABAJO PARA EL SEGUNDO INTENTO -------------
007700*    (TEXTO SIN ESPACIOS EMBEBIDOS, RQ-2003-077)
007800*    SE ARMA CARACTER POR CARACTER EN 2210-COMPACTAR-UN-CHAR-I,
007900*    SALTEANDO LOS ESPACIOS QUE EL PRIMER INTENTO NO PUDO PARSEAR.
008000 01  WS-TH-COMPACTO              PIC X(20).
008100 01  WS-TH-COMPACTO-R REDEFINES WS-TH-COMPACTO.
008200     05  WS-TH-COMPACTO-CHAR     PIC X(01) OCCURS 20 TIMES.
008300
008400*---------- PARTES ENTERA Y DECIMAL DEL TOKEN --------------------
008500*    RESULTADO DE PARTIR EL BUFFER POR LA COMA (SEPARADOR
008600*    DECIMAL ACEPTADO EN TEXTO LIBRE); LUEGO SE VUELCAN A LAS
008700*    VISTAS NUMERICAS DE ABAJO PARA VALIDAR Y COMPONER EL VALOR.
008800 77  WS-TH-ENTERO-TXT            PIC X(09).
008900 77  WS-TH-DECIMAL-TXT           PIC X(02).
009000 77  WS-TH-ENTERO-NUM            PIC 9(09).
009100 77  WS-TH-DECIMAL-NUM           PIC 9(02).
009200
009300*---------- INDICES DE COMPACTACION (COMP POR SER CONTADORES) ---
009400*    ENTRA RECORRE EL BUFFER ORIGINAL, SALE APUNTA A LA PROXIMA
009500*    POSICION LIBRE DEL COMPACTO; AVANZAN A DISTINTO RITMO
009600*    PORQUE SALE SE SALTEA LOS ESPACIOS.
009700 77  WS-TH-IDX-ENTRA             PIC 9(02) COMP.
009800 77  WS-TH-IDX-SALE              PIC 9(02) COMP.
009900
010000 77  FILLER PIC X(26) VALUE '* FINAL  WORKING-STORAGE *'.
010100*-----------------------------------------------------------------
010200 LINKAGE SECTION.
010300*================*
010400*    UN SOLO CAMPO DE ENTRADA ES SIGNIFICATIVO SEGUN LA
010500*    OPERACION SOLICITADA; LOS OTROS DOS SE IGNORAN.
010600 01  LK-TH-COMUNICACION.
010700*    'N'=NUMERICO, 'B'=BOOLEANO, 'T'=TEXTO - VER BANNER ARRIBA
010800     05  LK-TH-OPERACION         PIC X(01).
010900*    ENTRADA PARA OPERACION 'N': YA VIENE COMO IMPORTE DECIMAL
011000     05  LK-TH-NUMERICO          PIC S9(09)V99.
011100*    ENTRADA PARA OPERACION 'B': 'Y' VERDADERO, CUALQUIER OTRO
011200*    VALOR SE TRATA COMO FALSO
011300     05  LK-TH-BOOLEANO-ENTRA    PIC X(01).
011400*    ENTRADA PARA OPERACION 'T': TEXTO LIBRE CON COMA DECIMAL
011500     05  LK-TH-TEXTO             PIC X(20).
011600*    SALIDA: IMPORTE YA CONVERTIDO, VALIDO SOLO SI NO HUBO ERROR
011700     05  LK-TH-VALOR             PIC S9(09)V99.
011800*    'Y' SI EL VALOR DE ENTRADA NO SE PUDO CONVERTIR
011900     05  LK-TH-ERROR             PIC X(01).
012000         88  LK-TH-ES-ERROR                VALUE 'Y'.
012100         88  LK-TH-NO-ES-ERROR             VALUE 'N'.
012200     05  FILLER                  PIC X(05).
012300*    VISTA PLANA DE DIAGNOSTICO (RQ-2008-133); SE MUESTRA POR
012400*    9500-DEBUG-DUMP-I CON EL UPSI-0 ENCENDIDO (RQ-2014-058)
012500 01  LK-TH-COMUNICACION-R REDEFINES LK-TH-COMUNICACION.
012600     05  LK-TH-DIAG              PIC X(40).
012700*||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||
012800 PROCEDURE DIVISION USING LK-TH-COMUNICACION.
012900
013000*-----------------------------------------------------------------
013100*    PARRAFO PRINCIPAL. NO HAY MAS PARRAFOS DE ALTO NIVEL DESPUES
013200*    DE 1000-INICIO PORQUE TODA LA LOGICA DE ESTE PROGRAMA CABE
013300*    EN UNA SOLA INVOCACION SIN ESTADO ENTRE LLAMADAS.
013400 MAIN-PROGRAM-I.
013500
013600     PERFORM 1000-INICIO-I THRU 1000-INICIO-F.
013700*    SI EL UPSI-0 VINO ENCENDIDO POR PARM DE JCL, VUELCA LA
013800*    VISTA PLANA DE DIAGNOSTICO (RQ-2014-058).
013900     PERFORM 9500-DEBUG-DUMP-I THRU 9500-DEBUG-DUMP-F.
014000
014100*    (VER MAIN-PROGRAM-I: SIN CICLO, UNA INVOCACION POR CALL)
014200 MAIN-PROGRAM-F. GOBACK.
014300
014400*-----------------------------------------------------------------
014500*    DESPACHA SEGUN LK-TH-OPERACION. UN CODIGO NO RECONOCIDO SE
014600*    TRATA COMO ERROR (NO SE DEVUELVE CERO EN FORMA SILENCIOSA)
014700*    PARA QUE PGMPRFAC SE ENTERE DE UN AREA DE ENLACE MAL ARMADA.
014800 1000-INICIO-I.
014900
015000     MOVE ZEROS TO LK-TH-VALOR
015100     SET WS-TH-PARSEO-OK      TO TRUE
015200     SET LK-TH-NO-ES-ERROR    TO TRUE
015300
015400     EVALUATE LK-TH-OPERACION
015500        WHEN 'N'
015600           PERFORM 2300-CONV-NUMERICO-I THRU 2300-CONV-NUMERICO-F
015700        WHEN 'B'
015800           PERFORM 2400-CONV-BOOLEANO-I THRU 2400-CONV-BOOLEANO-F
015900        WHEN 'T'
016000           PERFORM 2000-PARSE-TEXTO-I   THRU 2000-PARSE-TEXTO-F
016100        WHEN OTHER
016200           SET LK-TH-ES-ERROR TO TRUE
016300     END-EVALUATE.
016400
016500 1000-INICIO-F. EXIT.
016600
016700*----  RUTINA DE PARSEO DE TEXTO CON REINTENTO ------------------
016800*    TS-2003-077: EL TEXTO LIBRE PUEDE LLEGAR CON ESPACIOS
016900*    EMBEBIDOS (COPIA-PEGA DESDE OTRO SISTEMA). EL PRIMER
017000*    INTENTO PARSEA EL TEXTO TAL CUAL; SI FALLA, SE ARMA UNA
017100*    SEGUNDA COPIA SIN ESPACIOS Y SE REINTENTA UNA UNICA VEZ
017200*    ANTES DE RENDIRSE CON ERROR.
017300 2000-PARSE-TEXTO-I.
017400
017500     MOVE LK-TH-TEXTO         TO WS-TH-BUFFER
017600     PERFORM 2100-INTENTAR-PARSEO-I THRU 2100-INTENTAR-PARSEO-F
017700
017800     IF WS-TH-PARSEO-FALLO
017900        PERFORM 2200-COMPACTAR-I THRU 2200-COMPACTAR-F
018000        MOVE WS-TH-COMPACTO   TO WS-TH-BUFFER
018100        PERFORM 2100-INTENTAR-PARSEO-I THRU 2100-INTENTAR-PARSEO-F
018200     END-IF
018300
018400     IF WS-TH-PARSEO-FALLO
018500        SET LK-TH-ES-ERROR    TO TRUE
018600        MOVE ZEROS            TO LK-TH-VALOR
018700     END-IF.
018800
018900 2000-PARSE-TEXTO-F. EXIT.
019000
019100*----  UN INTENTO DE PARSEO: COMA COMO SEPARADOR DECIMAL --------
019200*    SI NO HAY COMA SE ASUME PARTE DECIMAL '00' (VALOR ENTERO).
019300*    SE VALIDA QUE AMBAS PARTES SEAN NUMERICAS ANTES DE COMPONER
019400*    EL IMPORTE; UN TOKEN COMO '12,3X' O CON LETRAS QUEDA COMO
019500*    FALLO DE ESTE INTENTO, NO COMO EXCEPCION DEL PROGRAMA.
019600 2100-INTENTAR-PARSEO-I.
019700
019800     SET WS-TH-PARSEO-OK      TO TRUE
019900     MOVE SPACES TO WS-TH-ENTERO-TXT WS-TH-DECIMAL-TXT
020000
020100     UNSTRING WS-TH-BUFFER DELIMITED BY ','
020200         INTO WS-TH-ENTERO-TXT WS-TH-DECIMAL-TXT
020300     END-UNSTRING
020400
020500     IF WS-TH-DECIMAL-TXT = SPACES
020600        MOVE WS-TH-BUFFER     TO WS-TH-ENTERO-TXT
020700        MOVE '00'             TO WS-TH-DECIMAL-TXT
020800     END-IF
020900
021000     MOVE WS-TH-ENTERO-TXT    TO WS-TH-ENTERO-NUM
021100     MOVE WS-TH-DECIMAL-TXT   TO WS-TH-DECIMAL-NUM
021200
021300     IF WS-TH-ENTERO-NUM NOT NUMERIC
021400        OR WS-TH-DECIMAL-NUM NOT NUMERIC
021500        SET WS-TH-PARSEO-FALLO TO TRUE
021600     ELSE
021700        COMPUTE LK-TH-VALOR ROUNDED =
021800                WS-TH-ENTERO-NUM + (WS-TH-DECIMAL-NUM / 100)
021900     END-IF.
022000
022100 2100-INTENTAR-PARSEO-F. EXIT.
022200
022300*----  ARMA WS-TH-COMPACTO SIN LOS ESPACIOS EMBEBIDOS -----------
022400*    RECORRE EL BUFFER CARACTER POR CARACTER Y COPIA AL
022500*    COMPACTO SOLO LOS QUE NO SON ESPACIO, RESPETANDO EL ORDEN
022600*    ORIGINAL (NO ES UN ORDENAMIENTO, ES UNA COMPACTACION).
022700 2200-COMPACTAR-I.
022800
022900     MOVE SPACES TO WS-TH-COMPACTO
023000     MOVE 1      TO WS-TH-IDX-SALE
023100
023200     PERFORM 2210-COMPACTAR-UN-CHAR-I
023300        THRU 2210-COMPACTAR-UN-CHAR-F
023400         VARYING WS-TH-IDX-ENTRA FROM 1 BY 1
023500         UNTIL WS-TH-IDX-ENTRA > 20.
023600
023700 2200-COMPACTAR-F. EXIT.
023800
023900*    UN CARACTER POR INVOCACION; SI ES ESPACIO NO AVANZA EL
024000*    INDICE DE SALIDA, ASI EL PROXIMO CARACTER UTIL LO PISA.
024100 2210-COMPACTAR-UN-CHAR-I.
024200
024300     IF WS-TH-BUFFER-CHAR (WS-TH-IDX-ENTRA) NOT = SPACE
024400        AND WS-TH-IDX-SALE NOT > 20
024500        MOVE WS-TH-BUFFER-CHAR (WS-TH-IDX-ENTRA)
024600                TO WS-TH-COMPACTO-CHAR (WS-TH-IDX-SALE)
024700        ADD 1 TO WS-TH-IDX-SALE
024800     END-IF.
024900
025000 2210-COMPACTAR-UN-CHAR-F. EXIT.
025100
025200*----  CONVERSION DE UN VALOR YA NUMERICO (PASO DIRECTO) --------
025300*    EL CASO MAS SIMPLE: EL INVOCANTE YA TIENE EL IMPORTE EN UN
025400*    CAMPO NUMERICO, ASI QUE NO HAY NADA QUE INTERPRETAR.
025500 2300-CONV-NUMERICO-I.
025600
025700     MOVE LK-TH-NUMERICO      TO LK-TH-VALOR.
025800
025900 2300-CONV-NUMERICO-F. EXIT.
026000
026100*----  CONVERSION DE UN VALOR BOOLEANO (VERDADERO=1/FALSO=0) ----
026200*    RQ-1992-071: ALGUNOS CAMPOS DE RESERVA SON INDICADORES
026300*    SI/NO QUE EL NEGOCIO QUIERE VER REFLEJADOS COMO 1 O 0 EN
026400*    LOS CALCULOS DE PRECIO (POR EJEMPLO, UN RECARGO QUE SOLO
026500*    SE COBRA CUANDO UN INDICADOR ESTA ENCENDIDO).
026600 2400-CONV-BOOLEANO-I.
026700
026800     IF LK-TH-BOOLEANO-ENTRA = 'Y'
026900        MOVE 1 TO LK-TH-VALOR
027000     ELSE
027100        MOVE 0 TO LK-TH-VALOR
027200     END-IF.
027300
027400 2400-CONV-BOOLEANO-F. EXIT.
027500
027600*-----------------------------------------------------------------
027700*    9500-DEBUG-DUMP-I  (RQ-2014-058)
027800*    SOLO SE EJECUTA CUANDO EL UPSI-0 DE LA EJECUCION VIENE
027900*    ENCENDIDO (PARM DE JCL); EN OPERACION NORMAL EL SWITCH QUEDA
028000*    APAGADO Y ESTE PARRAFO NO PRODUCE SALIDA ALGUNA.
028100*-----------------------------------------------------------------
028200 9500-DEBUG-DUMP-I.
028300
028400     IF WS-TH-DEBUG-ON
028500        DISPLAY '* DEBUG PGMTHFAC ENLACE   = ' LK-TH-DIAG
028600     END-IF.
028700
028800 9500-DEBUG-DUMP-F. EXIT.
028900*////////////////////////////////////////////////////////////////
