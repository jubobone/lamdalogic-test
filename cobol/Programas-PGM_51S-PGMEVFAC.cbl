000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.    PGMEVFAC.
000300 AUTHOR.        M.SOSA.
000400 INSTALLATION.  GCIA SISTEMAS - AREA FACTURACION HOTELERA.
000500 DATE-WRITTEN.  30/07/92.
000600 DATE-COMPILED.
000700 SECURITY.      USO INTERNO - CONFIDENCIAL.
000800****************************************************************
000900*    PGMEVFAC  -  CORTE DE CONTROL QUE EVALUA, POR CADA        *
001000*    DESTINATARIO DE FACTURA DEL PARAMETRO DE CORRIDA, EL      *
001100*    TOTAL, EL PAGADO Y EL ABIERTO EN UNA UNICA MONEDA.         *
001200*                                                                *
001300*    LEE DDENTRA (COPY BKREG) FILTRANDO POR BK-INVOICE-         *
001400*    RECIPIENT-PK = WS-EV-DESTINATARIO (LEIDO DE DDPARM). LA    *
001500*    MONEDA DEL PRIMER REGISTRO RELEVANTE FIJA LA MONEDA DE LA  *
001600*    CORRIDA; UN REGISTRO RELEVANTE POSTERIOR EN OTRA MONEDA    *
001700*    INVALIDA LA CORRIDA Y DETIENE LA ACUMULACION EN EL ACTO -  *
001800*    NO SE SIGUE SUMANDO DESPUES DEL REGISTRO QUE DESAJUSTA.    *
001900*    SOLO LOS RESERVAS BRUTAS APORTAN AL TOTAL (VIA PGMBKFAC,   *
002000*    IMPORTE "TAL CUAL"). PAGADO Y ABIERTO QUEDAN EN CERO POR   *
002100*    AHORA (VER RQ-2011-046). ESCRIBE DDSALIDA (COPY CARES).   *
002200****************************************************************
002300*    30-07  M.SOSA       RQ-1992-072 ALTA INICIAL DEL PROGRAMA    30-07   
002400*                        (SOLO TOTAL, EL RESTO EN CERO)                   
002500*    11-99  L.QUIROGA    Y2K-98-041 REVISION GENERAL DE FIN DE    11-99   
002600*                        SIGLO - SIN CAMBIOS DE FORMATO                   
002700*    19-03  D.ACOSTA     TS-2003-081 SE DELEGA LA ARITMETICA      19-03   
002800*                        DE ACUMULACION A PGMCMFAC (ANTES SE              
002900*                        SUMABA DIRECTO EN WORKING-STORAGE)               
003000*    04-11  N.BRIZUELA   RQ-2011-046 DOCUMENTA QUE PAGADO Y       04-11   
003100*                        ABIERTO QUEDAN EN CERO HASTA QUE                 
003200*                        FACTURACION DEFINA SU ORIGEN DE DATOS            
003300*    08-14  N.BRIZUELA   RQ-2014-058 SE HABILITA VOLCADO DE       08-14   
003400*                        DIAGNOSTICO POR UPSI-0 (LAS VISTAS               
003500*                        PLANAS NO SE MOSTRABAN POR NINGUN LADO)          
003600****************************************************************
003700 ENVIRONMENT DIVISION.
003800 CONFIGURATION SECTION.
003900 SPECIAL-NAMES.
004000*    RQ-2014-058: UPSI-0 ENCENDIDO POR PARM DE JCL HABILITA EL
004100*    VOLCADO DE LAS VISTAS PLANAS DE DIAGNOSTICO EN 9500-DEBUG.
004200     UPSI-0 ON  STATUS IS WS-EV-DEBUG-ON
004300            OFF STATUS IS WS-EV-DEBUG-OFF.
004400 INPUT-OUTPUT SECTION.
004500 FILE-CONTROL.
004600*    DDPARM: TARJETA DE PARAMETRO DE LA CORRIDA, UN UNICO
004700*    REGISTRO CON EL DESTINATARIO DE FACTURA A EVALUAR.
004800     SELECT PARM    ASSIGN DDPARM
004900     FILE STATUS IS FS-PARM.
005000
005100*    DDENTRA: MAESTRO DE RESERVAS DE ENTRADA (COPY BKREG),
005200*    SECUENCIAL, LEIDO UNA SOLA VEZ DE PRINCIPIO A FIN.
005300     SELECT ENTRADA ASSIGN DDENTRA
005400     FILE STATUS IS FS-ENT.
005500
005600*    DDSALIDA: ARCHIVO DE RESULTADO DE LA CORRIDA (COPY CARES).
005700     SELECT SALIDA  ASSIGN DDSALIDA
005800     FILE STATUS IS FS-SAL.
005900*||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||
006000 DATA DIVISION.
006100 FILE SECTION.
006200
006300*    LAYOUT DE LA TARJETA DE PARAMETRO. SOLO SE USA EL PRIMER
006400*    CAMPO; EL RESTO DEL REGISTRO QUEDA COMO FILLER PARA USO
006500*    FUTURO DE PARAMETROS ADICIONALES.
006600 FD  PARM
006700     BLOCK CONTAINS 0 RECORDS
006800     RECORDING MODE IS F.
006900 01  REG-PARM.
007000     05  PARM-DESTINATARIO       PIC 9(09).
007100     05  FILLER                  PIC X(71).
007200
007300*    EL LAYOUT DE LA RESERVA (COPY BKREG) SE EXPANDE ACA MISMO
007400*    COMO REGISTRO DEL ARCHIVO DE ENTRADA.
007500 FD  ENTRADA
007600     BLOCK CONTAINS 0 RECORDS
007700     RECORDING MODE IS F.
007800     COPY BKREG.
007900
008000*    EL LAYOUT DEL RESULTADO (COPY CARES) SE EXPANDE ACA MISMO
008100*    COMO REGISTRO DEL ARCHIVO DE SALIDA.
008200 FD  SALIDA
008300     BLOCK CONTAINS 0 RECORDS
008400     RECORDING MODE IS F.
008500     COPY CARES.
008600
008700 WORKING-STORAGE SECTION.
008800*=======================*
008900 77  FILLER      PIC X(26) VALUE '* INICIO WORKING-STORAGE *'.
009000
009100*----------- ARCHIVOS --------------------------------------------
009200*    FILE STATUS DE LOS TRES ARCHIVOS DE LA CORRIDA. SE REVISAN
009300*    RECIEN DESPUES DE CADA OPEN, EN 1000-INICIO-I.
009400 77  FS-PARM                  PIC XX     VALUE SPACES.
009500 77  FS-ENT                   PIC XX     VALUE SPACES.
009600 77  FS-SAL                   PIC XX     VALUE SPACES.
009700
009800*    SWITCH MAESTRO DE FIN DE PROCESO. LO ENCIENDEN TRES EVENTOS
009900*    DISTINTOS: FIN FISICO DE DDENTRA, MONEDA INCONSISTENTE Y
010000*    ERROR DE OPEN; LOS TRES CORTAN EL PERFORM UNTIL POR IGUAL.
010100 77  WS-STATUS-FIN             PIC X.
010200     88  WS-FIN-LECTURA               VALUE 'Y'.
010300     88  WS-NO-FIN-LECTURA            VALUE 'N'.
010400
010500*----------- PARAMETRO DE CORRIDA --------------------------------
010600*    DESTINATARIO DE FACTURA A EVALUAR, LEIDO DE DDPARM EN
010700*    1000-INICIO-I. FIJA EL FILTRO QUE APLICA 2000-PROCESO-I.
010800 77  WS-EV-DESTINATARIO        PIC 9(09) VALUE ZEROS.
010900
011000*----------- SWITCHES DE LA CORRIDA ------------------------------
011100*    'Y' HASTA QUE APARECE EL PRIMER REGISTRO RELEVANTE; DE AHI
011200*    EN MAS QUEDA EN 'N' PARA EL RESTO DE LA CORRIDA.
011300 77  WS-EV-SW-PRIMERO          PIC X(01).
011400     88  WS-EV-ES-PRIMERO             VALUE 'Y'.
011500     88  WS-EV-NO-ES-PRIMERO          VALUE 'N'.
011600*    'Y' SI SE ENCONTRO AL MENOS UN REGISTRO RELEVANTE PARA EL
011700*    DESTINATARIO PEDIDO. SI QUEDA EN 'N' LA CORRIDA ES INVALIDA
011800*    AUNQUE LA MONEDA NUNCA HAYA SIDO INCONSISTENTE.
011900 77  WS-EV-SW-RELEVANTE        PIC X(01).
012000     88  WS-EV-HAY-RELEVANTE          VALUE 'Y'.
012100     88  WS-EV-NO-HAY-RELEVANTE       VALUE 'N'.
012200*    'Y' EN CUANTO 2200-CORTE-I O 2300-SUMAR-TOTAL-I DETECTAN UNA
012300*    MONEDA QUE NO COINCIDE CON WS-EV-MONEDA-CORRIDA.
012400 77  WS-EV-SW-INCONSIST        PIC X(01).
012500     88  WS-EV-MONEDA-INCONSIST       VALUE 'Y'.
012600     88  WS-EV-MONEDA-CONSIST         VALUE 'N'.
012700
012800*    MONEDA DE REFERENCIA DE LA CORRIDA, FIJADA POR EL PRIMER
012900*    REGISTRO RELEVANTE Y COMPARADA CONTRA CADA REGISTRO SIGUIENTE
013000 77  WS-EV-MONEDA-CORRIDA      PIC X(03) VALUE SPACES.
013100
013200*----------- ACUMULADORES DE LA CORRIDA (COMP-3, VIA PGMCMFAC) ---
013300 01  WS-EV-SUMAS.
013400     05  WS-EV-SUMA-TOTAL       PIC S9(09)V99.
013500     05  WS-EV-SUMA-PAGADO      PIC S9(09)V99.
013600     05  WS-EV-SUMA-ABIERTO     PIC S9(09)V99.
013700     05  FILLER                 PIC X(07).
013800*    VISTA DE DIAGNOSTICO DE LAS TRES SUMAS; SE MUESTRA POR
013900*    9500-DEBUG-DUMP-I CON EL UPSI-0 ENCENDIDO (RQ-2014-058)
014000 01  WS-EV-SUMAS-R REDEFINES WS-EV-SUMAS.
014100     05  WS-EV-SUMAS-DIAG       PIC X(40).
014200
014300*----------- CANTIDAD DE REGISTROS RELEVANTES LEIDOS -------------
014400*    SOLO CUENTA REGISTROS DEL DESTINATARIO PEDIDO CON MONEDA
014500*    CONSISTENTE; SE USA HOY SOLO PARA EL DISPLAY DE CIERRE.
014600 77  WS-EV-RELEVANTES-CANT     PIC 9(05) COMP.
014700
014800*----------- PROGRAMAS AUXILIARES --------------------------------
014900*    NOMBRES DE LOS SUBPROGRAMAS QUE ESTE MODULO INVOCA POR CALL
015000*    DINAMICO (VER 2300-SUMAR-TOTAL-I).
015100 77  WS-EV-PGM-BK               PIC X(08) VALUE 'PGMBKFAC'.
015200 77  WS-EV-PGM-CM               PIC X(08) VALUE 'PGMCMFAC'.
015300
015400*----------- AREA DE COMUNICACION CON PGMBKFAC -------------------
015500*    RECIBE LOS CINCO IMPORTES DERIVADOS DE UNA RESERVA (BRUTO,
015600*    NETO, IMPUESTO, "TAL CUAL" Y ABIERTO) MAS SU MONEDA Y LOS
015700*    INDICADORES DE BRUTO/CERO/ERROR QUE DEVUELVE PGMBKFAC.
015800 01  WS-EV-BK-RESULTADO.
015900     05  WS-EV-BK-TOTAL-GROSS    PIC S9(09)V99.
016000     05  WS-EV-BK-TOTAL-NET      PIC S9(09)V99.
016100     05  WS-EV-BK-TOTAL-TAX      PIC S9(09)V99.
016200*        IMPORTE "TAL CUAL" (BRUTO O NETO SEGUN CORRESPONDA) QUE
016300*        2300-SUMAR-TOTAL-I ACUMULA EN WS-EV-SUMA-TOTAL.
016400     05  WS-EV-BK-TOTAL-AMOUNT   PIC S9(09)V99.
016500     05  WS-EV-BK-OPEN-AMOUNT    PIC S9(09)V99.
016600     05  WS-EV-BK-CURRENCY       PIC X(03).
016700     05  WS-EV-BK-GROSS          PIC X(01).
016800         88  WS-EV-BK-ES-BRUTO             VALUE 'Y'.
016900     05  WS-EV-BK-IS-ZERO        PIC X(01).
017000*        'Y' SI PGMBKFAC ENCONTRO UN COMPONENTE DE PRECIO
017100*        INCONSISTENTE (POR EJEMPLO, MONEDA DISTINTA A LA
017200*        PRINCIPAL); SE TRATA IGUAL QUE UNA MONEDA INCONSISTENTE.
017300     05  WS-EV-BK-ERROR          PIC X(01).
017400         88  WS-EV-BK-FUE-ERROR            VALUE 'Y'.
017500     05  FILLER                  PIC X(05).
017600*    VISTA PLANA DE DIAGNOSTICO; SE MUESTRA POR 9500-DEBUG-DUMP-I
017700*    CUANDO EL UPSI-0 VIENE ENCENDIDO (RQ-2014-058)
017800 01  WS-EV-BK-RESULTADO-R REDEFINES WS-EV-BK-RESULTADO.
017900     05  WS-EV-BK-DIAG           PIC X(40).
018000
018100*----------- AREA DE COMUNICACION CON PGMCMFAC -------------------
018200*    UN UNICO LAYOUT DE COMUNICACION SIRVE PARA CUALQUIERA DE LAS
018300*    OPERACIONES QUE OFRECE PGMCMFAC; ESTE MODULO SOLO USA 'AD'
018400*    (SUMAR) PARA ACUMULAR EL TOTAL DE LA CORRIDA.
018500 01  WS-EV-CM-AREA.
018600*        CODIGO DE OPERACION PEDIDO A PGMCMFAC ('AD' = SUMAR).
018700     05  WS-EV-CM-OPERACION      PIC X(02).
018800     05  WS-EV-CM-AMOUNT         PIC S9(09)V99.
018900     05  WS-EV-CM-CURRENCY       PIC X(03).
019000     05  WS-EV-CM-OPERANDO-AMOUNT
019100                                 PIC S9(09)V99.
019200     05  WS-EV-CM-OPERANDO-CURR  PIC X(03).
019300     05  WS-EV-CM-FACTOR-ENTERO  PIC S9(05).
019400     05  WS-EV-CM-FACTOR-DECIML  PIC S9(03)V9999.
019500     05  WS-EV-CM-NUEVA-MONEDA   PIC X(03).
019600     05  WS-EV-CM-IGUALES        PIC X(01).
019700     05  WS-EV-CM-ERROR          PIC X(01).
019800         88  WS-EV-CM-FUE-ERROR            VALUE 'Y'.
019900     05  FILLER                  PIC X(05).
020000*    VISTA PLANA DE DIAGNOSTICO; SE MUESTRA POR 9500-DEBUG-DUMP-I
020100*    CUANDO EL UPSI-0 VIENE ENCENDIDO (RQ-2014-058)
020200 01  WS-EV-CM-AREA-R REDEFINES WS-EV-CM-AREA.
020300     05  WS-EV-CM-DIAG           PIC X(40).
020400
020500 77  FILLER PIC X(26) VALUE '* FINAL  WORKING-STORAGE *'.
020600*-----------------------------------------------------------------
020700*=======================================================
020800*    PROCEDURE DIVISION
020900*    ESTRUCTURA GENERAL: INICIO ARMA EL AMBIENTE Y CEBA
021000*    LA PRIMER LECTURA; PROCESO RECORRE DDENTRA REGISTRO A
021100*    REGISTRO HASTA FIN DE ARCHIVO O HASTA QUE EL CORTE
021200*    DETECTE UNA MONEDA INCONSISTENTE; FINAL GRABA EL
021300*    RESULTADO (VALIDO O INVALIDO) Y CIERRA LOS ARCHIVOS.
021400*=======================================================
021500 PROCEDURE DIVISION.
021600
021700*----  PARRAFO PRINCIPAL: LOS TRES PASOS DE LA CORRIDA ----------
021800 MAIN-PROGRAM-I.
021900
022000*    PASO 1: ABRE ARCHIVOS, LEE EL DESTINATARIO DE DDPARM Y
022100*    CEBA LA PRIMER LECTURA DE DDENTRA (VER NOTA DE LECTURA
022200*    ANTICIPADA EN 2100-LEER-I).
022300     PERFORM 1000-INICIO-I  THRU 1000-INICIO-F.
022400*    PASO 2: RECORRE DDENTRA HASTA FIN DE ARCHIVO. LA CONDICION
022500*    DE CORTE (WS-FIN-LECTURA) TAMBIEN SE ENCIENDE DESDE ADENTRO
022600*    DEL CICLO SI SE DETECTA UNA MONEDA INCONSISTENTE, POR LO
022700*    QUE ESTE PERFORM PUEDE TERMINAR ANTES DEL FIN FISICO DEL
022800*    ARCHIVO.
022900     PERFORM 2000-PROCESO-I
023000        THRU 2000-PROCESO-F UNTIL WS-FIN-LECTURA.
023100*    PASO 3: GRABA EL RESULTADO DE LA CORRIDA (TRES REGISTROS SI
023200*    ES VALIDA, UNO SOLO SI NO) Y CIERRA LOS ARCHIVOS.
023300     PERFORM 9999-FINAL-I   THRU 9999-FINAL-F.
023400*    PASO 4: SI EL UPSI-0 VINO ENCENDIDO POR PARM DE JCL, VUELCA
023500*    LAS VISTAS PLANAS DE DIAGNOSTICO (RQ-2014-058).
023600     PERFORM 9500-DEBUG-DUMP-I THRU 9500-DEBUG-DUMP-F.
023700
023800*    RETORNA AL SISTEMA OPERATIVO / JCL QUE INVOCO EL STEP.
023900 MAIN-PROGRAM-F. GOBACK.
024000
024100*-----------------------------------------------------------------
024200*    1000-INICIO-I
024300*    APAGA LOS SWITCHES DE LA CORRIDA, PONE EN CERO LOS TRES
024400*    ACUMULADORES, LEE DDPARM PARA SABER QUE DESTINATARIO DE
024500*    FACTURA HAY QUE EVALUAR Y ABRE DDENTRA/DDSALIDA. SI CUALQUIER
024600*    OPEN FALLA SE ENCIENDE WS-FIN-LECTURA PARA QUE EL PROGRAMA
024700*    NO INTENTE LEER NI ESCRIBIR SOBRE UN ARCHIVO SIN ABRIR.
024800*-----------------------------------------------------------------
024900 1000-INICIO-I.
025000
025100*    AL EMPEZAR LA CORRIDA TODAVIA NO SE LEYO NINGUN REGISTRO
025200*    RELEVANTE, EL PROXIMO REGISTRO RELEVANTE QUE APAREZCA SERA
025300*    EL "PRIMERO" (EL QUE FIJA LA MONEDA) Y LAS MONEDAS SE DAN
025400*    POR CONSISTENTES HASTA QUE SE DEMUESTRE LO CONTRARIO.
025500     SET WS-NO-FIN-LECTURA     TO TRUE
025600     SET WS-EV-ES-PRIMERO      TO TRUE
025700     SET WS-EV-NO-HAY-RELEVANTE TO TRUE
025800     SET WS-EV-MONEDA-CONSIST  TO TRUE
025900     MOVE SPACES               TO WS-EV-MONEDA-CORRIDA
026000*    LOS TRES ACUMULADORES DE LA CORRIDA (TOTAL, PAGADO, ABIERTO)
026100*    ARRANCAN EN CERO; PAGADO Y ABIERTO QUEDAN ASI HASTA QUE
026200*    FACTURACION DEFINA DE DONDE SALEN (VER RQ-2011-046).
026300     MOVE ZEROS                TO WS-EV-SUMA-TOTAL
026400                                   WS-EV-SUMA-PAGADO
026500                                   WS-EV-SUMA-ABIERTO
026600     MOVE ZEROS                TO WS-EV-RELEVANTES-CANT
026700
026800*    DDPARM TRAE UN UNICO REGISTRO CON EL DESTINATARIO DE
026900*    FACTURA A EVALUAR EN ESTA CORRIDA (WS-EV-DESTINATARIO). SE
027000*    LEE UNA SOLA VEZ Y SE CIERRA DE INMEDIATO.
027100     OPEN INPUT PARM
027200     IF FS-PARM NOT = '00'
027300        DISPLAY '* ERROR EN OPEN PARM = ' FS-PARM
027400        SET WS-FIN-LECTURA     TO TRUE
027500     ELSE
027600        READ PARM
027700        MOVE PARM-DESTINATARIO TO WS-EV-DESTINATARIO
027800        CLOSE PARM
027900     END-IF.
028000
028100*    DDENTRA ES EL MAESTRO DE RESERVAS (COPY BKREG), EN ORDEN
028200*    DE ENTRADA (NO NECESARIAMENTE POR DESTINATARIO), POR LO
028300*    QUE EL FILTRO SE APLICA REGISTRO A REGISTRO EN 2000-PROCESO.
028400     OPEN INPUT ENTRADA.
028500     IF FS-ENT NOT = '00'
028600        DISPLAY '* ERROR EN OPEN ENTRADA = ' FS-ENT
028700        SET WS-FIN-LECTURA     TO TRUE
028800     END-IF.
028900
029000*    DDSALIDA (COPY CARES) SE GRABA UNA SOLA VEZ AL FINAL DE LA
029100*    CORRIDA, EN 9999-FINAL-I.
029200     OPEN OUTPUT SALIDA.
029300     IF FS-SAL NOT = '00'
029400        DISPLAY '* ERROR EN OPEN SALIDA = ' FS-SAL
029500        SET WS-FIN-LECTURA     TO TRUE
029600     END-IF.
029700
029800*    LECTURA ANTICIPADA: SE CEBA EL PRIMER REGISTRO DE DDENTRA
029900*    ACA PARA QUE EL PERFORM UNTIL DE MAIN-PROGRAM-I YA ENCUENTRE
030000*    UN REGISTRO CARGADO EN BK-RECORD AL ENTRAR A 2000-PROCESO-I
030100*    (SI ALGUN OPEN FALLO NO SE INTENTA LEER).
030200     IF WS-NO-FIN-LECTURA
030300        PERFORM 2100-LEER-I THRU 2100-LEER-F
030400     END-IF.
030500
030600 1000-INICIO-F. EXIT.
030700
030800*-----------------------------------------------------------------
030900*    2000-PROCESO-I
031000*    SE EJECUTA UNA VEZ POR REGISTRO DE DDENTRA YA LEIDO. SOLO
031100*    LOS REGISTROS CUYO BK-INVOICE-RECIPIENT-PK COINCIDE CON EL
031200*    DESTINATARIO PEDIDO EN DDPARM ENTRAN AL CORTE DE CONTROL;
031300*    LOS DEMAS SE DESCARTAN SIN TOCAR LOS ACUMULADORES. AL FINAL
031400*    SIEMPRE SE LEE EL PROXIMO REGISTRO (LECTURA ANTICIPADA).
031500*-----------------------------------------------------------------
031600 2000-PROCESO-I.
031700
031800*    FILTRO POR DESTINATARIO DE FACTURA. LAS RESERVAS DE OTROS
031900*    DESTINATARIOS NO SON "RELEVANTES" PARA ESTA CORRIDA.
032000     IF BK-INVOICE-RECIPIENT-PK = WS-EV-DESTINATARIO
032100        PERFORM 2200-CORTE-I THRU 2200-CORTE-F
032200     END-IF
032300
032400*    SE AVANZA SIEMPRE A LA PROXIMA RESERVA, HAYA SIDO RELEVANTE
032500*    O NO EL REGISTRO QUE SE ACABA DE PROCESAR.
032600     PERFORM 2100-LEER-I THRU 2100-LEER-F.
032700
032800 2000-PROCESO-F. EXIT.
032900
033000*-----------------------------------------------------------------
033100*    2100-LEER-I
033200*    LECTURA FISICA DE DDENTRA. AL LLEGAR AL FIN DE ARCHIVO
033300*    ENCIENDE WS-FIN-LECTURA, QUE ES LA MISMA CONDICION QUE
033400*    CORTA EL PERFORM UNTIL DE MAIN-PROGRAM-I (COMPARTIDA CON
033500*    EL CORTE POR MONEDA INCONSISTENTE DE 2200-CORTE-I).
033600*-----------------------------------------------------------------
033700 2100-LEER-I.
033800
033900     READ ENTRADA
034000        AT END
034100           SET WS-FIN-LECTURA TO TRUE
034200     END-READ.
034300
034400 2100-LEER-F. EXIT.
034500
034600*-----------------------------------------------------------------
034700*    2200-CORTE-I
034800*    CORTE DE CONTROL POR MONEDA. EL PRIMER REGISTRO RELEVANTE
034900*    QUE APARECE FIJA LA MONEDA DE TODA LA CORRIDA. DE AHI EN
035000*    MAS, CUALQUIER REGISTRO RELEVANTE EN OTRA MONEDA INVALIDA
035100*    LA CORRIDA COMPLETA Y LA DETIENE EN EL ACTO (NO SE SIGUE
035200*    ACUMULANDO DESPUES DEL REGISTRO QUE DESAJUSTA). MIENTRAS
035300*    LA MONEDA SE MANTENGA CONSISTENTE, SOLO LAS RESERVAS
035400*    BRUTAS (BK-MAIN-IS-GROSS) APORTAN AL TOTAL.
035500*-----------------------------------------------------------------
035600 2200-CORTE-I.
035700
035800     IF WS-EV-ES-PRIMERO
035900*       ESTE ES EL PRIMER REGISTRO RELEVANTE DE LA CORRIDA: SU
036000*       MONEDA QUEDA COMO LA MONEDA DE REFERENCIA.
036100        MOVE BK-MAIN-CURRENCY  TO WS-EV-MONEDA-CORRIDA
036200        SET WS-EV-HAY-RELEVANTE TO TRUE
036300        SET WS-EV-NO-ES-PRIMERO TO TRUE
036400     ELSE
036500*       YA HAY MONEDA DE REFERENCIA: SE COMPARA CONTRA ELLA. SI
036600*       NO COINCIDE, LA CORRIDA QUEDA INVALIDADA Y SE CORTA LA
036700*       LECTURA DE INMEDIATO (WS-FIN-LECTURA), SIN PROCESAR MAS
036800*       REGISTROS DE DDENTRA.
036900        IF BK-MAIN-CURRENCY NOT = WS-EV-MONEDA-CORRIDA
037000           SET WS-EV-MONEDA-INCONSIST TO TRUE
037100           SET WS-FIN-LECTURA         TO TRUE
037200        END-IF
037300     END-IF
037400
037500*    SI LA MONEDA SIGUE CONSISTENTE SE CUENTA EL REGISTRO COMO
037600*    RELEVANTE Y, SOLO SI ES BRUTO, SE SUMA AL TOTAL DE LA
037700*    CORRIDA (LAS RESERVAS NETAS NO APORTAN AL TOTAL).
037800     IF WS-EV-MONEDA-CONSIST
037900        ADD 1 TO WS-EV-RELEVANTES-CANT
038000        IF BK-MAIN-IS-GROSS
038100           PERFORM 2300-SUMAR-TOTAL-I THRU 2300-SUMAR-TOTAL-F
038200        END-IF
038300     END-IF.
038400
038500 2200-CORTE-F. EXIT.
038600
038700*-----------------------------------------------------------------
038800*    2300-SUMAR-TOTAL-I
038900*    DELEGA EN PGMBKFAC EL CALCULO DE LOS IMPORTES DE LA RESERVA
039000*    (BRUTO, NETO, IMPUESTO, "TAL CUAL" Y ABIERTO) Y SUMA EL
039100*    IMPORTE "TAL CUAL" (WS-EV-BK-TOTAL-AMOUNT) AL ACUMULADOR DE
039200*    LA CORRIDA. LA SUMA EN SI NO SE HACE CON UN ADD DIRECTO SINO
039300*    QUE SE DELEGA EN PGMCMFAC (OPERACION 'AD'), IGUAL QUE TODA
039400*    LA ARITMETICA DE MONEDA DE ESTE SISTEMA (TS-2003-081).
039500*-----------------------------------------------------------------
039600 2300-SUMAR-TOTAL-I.
039700
039800*    PGMBKFAC RECIBE LA RESERVA COMPLETA Y DEVUELVE SUS CINCO
039900*    IMPORTES DERIVADOS EN WS-EV-BK-RESULTADO.
040000     CALL WS-EV-PGM-BK USING BK-RECORD, WS-EV-BK-RESULTADO.
040100
040200     IF WS-EV-BK-FUE-ERROR
040300*       PGMBKFAC DEVOLVIO ERROR (POR EJEMPLO, UN COMPONENTE DE
040400*       PRECIO PRESENTE EN OTRA MONEDA QUE LA PRINCIPAL). SE
040500*       TRATA IGUAL QUE UNA MONEDA INCONSISTENTE: SE INVALIDA
040600*       LA CORRIDA Y SE CORTA LA LECTURA.
040700        SET WS-EV-MONEDA-INCONSIST TO TRUE
040800        SET WS-FIN-LECTURA         TO TRUE
040900     ELSE
041000*       SE ARMA EL AREA DE COMUNICACION DE PGMCMFAC PARA SUMAR
041100*       EL IMPORTE "TAL CUAL" DE ESTA RESERVA AL ACUMULADOR DE
041200*       TOTAL QUE SE TRAE HASTA ACA (WS-EV-SUMA-TOTAL).
041300        MOVE 'AD'                    TO WS-EV-CM-OPERACION
041400        MOVE WS-EV-SUMA-TOTAL        TO WS-EV-CM-AMOUNT
041500        MOVE WS-EV-MONEDA-CORRIDA    TO WS-EV-CM-CURRENCY
041600        MOVE WS-EV-BK-TOTAL-AMOUNT   TO WS-EV-CM-OPERANDO-AMOUNT
041700        MOVE SPACES               TO WS-EV-CM-OPERANDO-CURR
041800        CALL WS-EV-PGM-CM USING WS-EV-CM-AREA
041900*       PGMCMFAC DEVUELVE LA SUMA EN EL MISMO CAMPO DE ENTRADA
042000*       (WS-EV-CM-AMOUNT); SE LA VUELVE A GUARDAR EN EL
042100*       ACUMULADOR DE LA CORRIDA.
042200        MOVE WS-EV-CM-AMOUNT         TO WS-EV-SUMA-TOTAL
042300     END-IF.
042400
042500 2300-SUMAR-TOTAL-F. EXIT.
042600
042700*-----------------------------------------------------------------
042800*    9999-FINAL-I
042900*    CIERRE DE LA CORRIDA. SI HUBO AL MENOS UN REGISTRO RELEVANTE
043000*    Y LA MONEDA SE MANTUVO CONSISTENTE HASTA EL FINAL, SE GRABA
043100*    EL RESULTADO VALIDO (TRES REGISTROS DDSALIDA). EN CUALQUIER
043200*    OTRO CASO (NINGUN REGISTRO RELEVANTE, O MONEDA INCONSISTENTE
043300*    DETECTADA EN 2200-CORTE-I O EN 2300-SUMAR-TOTAL-I) SE GRABA
043400*    UN UNICO REGISTRO INVALIDO.
043500*-----------------------------------------------------------------
043600 9999-FINAL-I.
043700
043800     IF WS-EV-HAY-RELEVANTE AND WS-EV-MONEDA-CONSIST
043900        PERFORM 9100-GRABAR-VALIDO-I  THRU 9100-GRABAR-VALIDO-F
044000     ELSE
044100        PERFORM 9200-GRABAR-INVALIDO-I
044200           THRU 9200-GRABAR-INVALIDO-F
044300     END-IF
044400
044500*    NO HAY MAS NADA QUE LEER O ESCRIBIR: SE CIERRAN LOS DOS
044600*    ARCHIVOS DE MOVIMIENTO DE LA CORRIDA (DDPARM YA SE CERRO
044700*    EN 1000-INICIO-I APENAS SE LEYO SU UNICO REGISTRO).
044800     CLOSE ENTRADA.
044900     CLOSE SALIDA.
045000
045100 9999-FINAL-F. EXIT.
045200
045300*-----------------------------------------------------------------
045400*    9100-GRABAR-VALIDO-I
045500*    GRABA LOS TRES REGISTROS DE RESULTADO DE UNA CORRIDA VALIDA,
045600*    SIEMPRE EN EL MISMO ORDEN FIJO: TOTAL, PAGADO Y ABIERTO. LOS
045700*    TRES QUEDAN EN LA MISMA MONEDA DE LA CORRIDA Y MARCADOS
045800*    CA-RESULT-IS-VALID.
045900*-----------------------------------------------------------------
046000 9100-GRABAR-VALIDO-I.
046100
046200*    PRIMER REGISTRO: EL TOTAL "TAL CUAL" ACUMULADO EN 2300.
046300     MOVE WS-EV-SUMA-TOTAL     TO CA-AMOUNT
046400     MOVE WS-EV-MONEDA-CORRIDA TO CA-CURRENCY
046500     SET  CA-RESULT-IS-VALID   TO TRUE
046600     WRITE CA-RESULT-REC.
046700
046800*    SEGUNDO REGISTRO: EL PAGADO (EN CERO POR AHORA, VER
046900*    RQ-2011-046 EN EL ENCABEZADO DEL PROGRAMA).
047000     MOVE WS-EV-SUMA-PAGADO    TO CA-AMOUNT
047100     MOVE WS-EV-MONEDA-CORRIDA TO CA-CURRENCY
047200     SET  CA-RESULT-IS-VALID   TO TRUE
047300     WRITE CA-RESULT-REC.
047400
047500*    TERCER REGISTRO: EL ABIERTO (TAMBIEN EN CERO POR AHORA).
047600     MOVE WS-EV-SUMA-ABIERTO   TO CA-AMOUNT
047700     MOVE WS-EV-MONEDA-CORRIDA TO CA-CURRENCY
047800     SET  CA-RESULT-IS-VALID   TO TRUE
047900     WRITE CA-RESULT-REC.
048000
048100 9100-GRABAR-VALIDO-F. EXIT.
048200
048300*-----------------------------------------------------------------
048400*    9200-GRABAR-INVALIDO-I
048500*    GRABA EL UNICO REGISTRO DE UNA CORRIDA INVALIDA (MONEDAS
048600*    INCONSISTENTES O NINGUN REGISTRO RELEVANTE PARA EL
048700*    DESTINATARIO PEDIDO). NO SE GRABAN LOS OTROS DOS REGISTROS.
048800*-----------------------------------------------------------------
048900 9200-GRABAR-INVALIDO-I.
049000
049100     MOVE ZEROS               TO CA-AMOUNT
049200     MOVE SPACES               TO CA-CURRENCY
049300     SET  CA-RESULT-IS-INVALID TO TRUE
049400     WRITE CA-RESULT-REC.
049500
049600 9200-GRABAR-INVALIDO-F. EXIT.
049700
049800*-----------------------------------------------------------------
049900*    9500-DEBUG-DUMP-I  (RQ-2014-058)
050000*    SOLO SE EJECUTA CUANDO EL UPSI-0 DE LA EJECUCION VIENE
050100*    ENCENDIDO (PARM DE JCL); EN OPERACION NORMAL EL SWITCH QUEDA
050200*    APAGADO Y ESTE PARRAFO NO PRODUCE SALIDA ALGUNA.
050300*-----------------------------------------------------------------
050400 9500-DEBUG-DUMP-I.
050500
050600     IF WS-EV-DEBUG-ON
050700        DISPLAY '* DEBUG PGMEVFAC SUMAS    = ' WS-EV-SUMAS-DIAG
050800        DISPLAY '* DEBUG PGMEVFAC BK-RESULT = ' WS-EV-BK-DIAG
050900        DISPLAY '* DEBUG PGMEVFAC CM-AREA  = ' WS-EV-CM-DIAG
051000     END-IF.
051100
051200 9500-DEBUG-DUMP-F. EXIT.
051300*////////////////////////////////////////////////////////////////
