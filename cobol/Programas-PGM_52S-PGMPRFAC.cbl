000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.    PGMPRFAC.
000300 AUTHOR.        R.PALACIOS.
000400 INSTALLATION.  GCIA SISTEMAS - AREA FACTURACION HOTELERA.
000500 DATE-WRITTEN.  14/03/88.
000600 DATE-COMPILED.
000700 SECURITY.      USO INTERNO - CONFIDENCIAL.
000800****************************************************************
000900*    PGMPRFAC  -  DERIVACION DE BRUTO/NETO/IMPUESTO DE UN      *
001000*    COMPONENTE DE PRECIO DE UNA RESERVA (PRINCIPAL, ADICIONAL *
001100*    1, ADICIONAL 2 O PENALIDAD POR CANCELACION).               *
001200*                                                                *
001300*    RECIBE EL IMPORTE TAL COMO FUE CARGADO (BRUTO O NETO,      *
001400*    SEGUN LK-PR-GROSS-IN), LA ALICUOTA Y EL INDICADOR DE       *
001500*    BRUTO/NETO, Y DEVUELVE LAS TRES REPRESENTACIONES MAS EL    *
001600*    INDICADOR DE IMPORTE CERO. LA REPRESENTACION QUE COINCIDE  *
001700*    CON LK-PR-GROSS-IN ES EL VALOR EXACTO CARGADO; LA OTRA SE  *
001800*    DERIVA POR DIVISION O MULTIPLICACION CON REDONDEO - ESTA   *
001900*    ASIMETRIA ES DEL NEGOCIO Y NO SE DEBE "CORREGIR".          *
002000*                                                                *
002100*    ES UN SUBPROGRAMA SIN ESTADO PROPIO: TODO LO QUE NECESITA  *
002200*    PARA CALCULAR VIENE EN EL AREA DE ENLACE, Y TODO LO QUE     *
002300*    CALCULA SE DEVUELVE EN LA MISMA AREA. SE INVOCA UNA VEZ    *
002400*    POR CADA COMPONENTE DE PRECIO DE LA RESERVA (VER PGMBKFAC).*
002500****************************************************************
002600*    14-03  R.PALACIOS   TS-1988-015 ALTA INICIAL DEL PROGRAMA    14-03   
002700*    22-07  M.SOSA       RQ-1992-071 SE INCORPORA LA VALIDACION   22-07   
002800*                        DEL IMPORTE DE ENTRADA VIA PGMTHFAC              
002900*    11-99  L.QUIROGA    Y2K-98-041 REVISION GENERAL DE FIN DE    11-99   
003000*                        SIGLO - SIN CAMBIOS DE FORMATO                   
003100*    19-03  D.ACOSTA     TS-2003-078 SE AGREGA VISTA DISPLAY DE   19-03   
003200*                        LAS CONSTANTES DE ALICUOTA (COMP-3 NO            
003300*                        SE PUEDE MOSTRAR DIRECTO EN CONSOLA)             
003400*    12-10  J.FERRARI    RQ-2010-092 CORRIGE REDONDEO DEL         12-10   
003500*                        IMPUESTO CUANDO EL PRECIO ES NETO                
003600*    08-14  N.BRIZUELA   RQ-2014-058 SE HABILITA VOLCADO DE       08-14   
003700*                        DIAGNOSTICO POR UPSI-0 (LAS VISTAS               
003800*                        PLANAS NO SE MOSTRABAN POR NINGUN LADO)          
003900****************************************************************
004000 ENVIRONMENT DIVISION.
004100 CONFIGURATION SECTION.
004200 SPECIAL-NAMES.
004300*    CLASE USADA HISTORICAMENTE PARA VALIDAR CAMPOS NUMERICOS
004400*    ANTES DE QUE SE INCORPORARA PGMTHFAC (RQ-1992-071); SE
004500*    MANTIENE DECLARADA POR COMPATIBILIDAD CON JCL DE PRUEBA.
004600     CLASS DIGITO-VALIDO IS "0" THRU "9".
004700*    RQ-2014-058: UPSI-0 ENCENDIDO POR PARM DE JCL HABILITA EL
004800*    VOLCADO DE LAS VISTAS PLANAS DE DIAGNOSTICO EN 9000-DEBUG.
004900     UPSI-0 ON  STATUS IS WS-PR-DEBUG-ON
005000            OFF STATUS IS WS-PR-DEBUG-OFF.
005100*||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||
005200*    ESTE PROGRAMA NO ABRE ARCHIVOS: SOLO ARITMETICA DE PRECIO. *
005300 DATA DIVISION.
005400 WORKING-STORAGE SECTION.
005500*=======================*
005600 77  FILLER      PIC X(26) VALUE '* INICIO WORKING-STORAGE *'.
005700
005800*---------- PROGRAMA AUXILIAR DE CONVERSION ---------------------
005900*    NOMBRE DEL SUBPROGRAMA EN UN 77 PARA PODER CAMBIARLO SIN
006000*    TOCAR EL CALL SI ALGUN DIA SE RENOMBRA EL MODULO.
006100 77  WS-PR-PGM-TH            PIC X(08) VALUE 'PGMTHFAC'.
006200
006300*---------- AREA DE COMUNICACION CON PGMTHFAC --------------------
006400*    PGMTHFAC ES EL VALIDADOR/CONVERSOR GENERAL DE TIPOS DEL
006500*    AREA; SE LO INVOCA CON OPERACION 'N' PARA CONFIRMAR QUE EL
006600*    IMPORTE DE ENTRADA ES NUMERICO VALIDO ANTES DE OPERARLO.
006700 01  WS-PR-TH-AREA.
006800*    'N' = VALIDAR/CONVERTIR NUMERICO (UNICO USO DESDE AQUI)
006900     05  WS-PR-TH-OPERACION      PIC X(01).
007000*    IMPORTE A VALIDAR, TAL COMO SE RECIBIO DE LK-PR-AMOUNT-IN
007100     05  WS-PR-TH-NUMERICO       PIC S9(09)V99.
007200     05  WS-PR-TH-BOOLEANO       PIC X(01).
007300     05  WS-PR-TH-TEXTO          PIC X(20).
007400*    IMPORTE YA VALIDADO, DEVUELTO POR PGMTHFAC
007500     05  WS-PR-TH-VALOR          PIC S9(09)V99.
007600*    'Y' SI PGMTHFAC RECHAZO EL IMPORTE DE ENTRADA
007700     05  WS-PR-TH-ERROR          PIC X(01).
007800         88  WS-PR-TH-FUE-ERROR            VALUE 'Y'.
007900     05  FILLER                  PIC X(05).
008000*    VISTA PLANA DE DIAGNOSTICO, VOLCADA POR 9000-DEBUG-DUMP-I
008100*    CUANDO EL UPSI-0 DE LA EJECUCION VIENE ENCENDIDO
008200 01  WS-PR-TH-AREA-R REDEFINES WS-PR-TH-AREA.
008300     05  WS-PR-TH-DIAG           PIC X(40).
008400
008500*---------- CONSTANTES DERIVADAS DE LA ALICUOTA ------------------
008600*    SE CALCULAN UNA SOLA VEZ POR INVOCACION (2050-CALC-TAXDIV-I)
008700*    Y SE REUTILIZAN EN LOS TRES CALCULOS SIGUIENTES, PARA NO
008800*    REPETIR LA MISMA DIVISION TRES VECES CON RIESGO DE QUE
008900*    QUEDEN DESINCRONIZADAS ENTRE SI.
009000 01  WS-PR-TAX-CALC.
009100*    ALICUOTA / 100, SIN REDONDEAR (EXACTA HASTA 4 DECIMALES)
009200     05  WS-PR-TAXDIV100         PIC S9(01)V9999 COMP-3.
009300*    LO ANTERIOR MAS 1, USADO PARA PASAR DE NETO A BRUTO
009400     05  WS-PR-TAXDIV100ADD1     PIC S9(01)V9999 COMP-3.
009500*    VISTA DISPLAY DE LAS DOS CONSTANTES (TS-2003-078), TAMBIEN
009600*    VOLCADA POR 9000-DEBUG-DUMP-I CON EL UPSI-0 ENCENDIDO
009700 01  WS-PR-TAX-CALC-R REDEFINES WS-PR-TAX-CALC.
009800     05  WS-PR-TAXDIV100-D       PIC S9(01)V9999.
009900     05  WS-PR-TAXDIV100ADD1-D   PIC S9(01)V9999.
010000
010100 77  FILLER PIC X(26) VALUE '* FINAL  WORKING-STORAGE *'.
010200*-----------------------------------------------------------------
010300 LINKAGE SECTION.
010400*================*
010500*    IMPORTE Y ALICUOTA DE ENTRADA, MAS LAS TRES SALIDAS
010600*    DERIVADAS (BRUTO/NETO/IMPUESTO) Y LOS DOS INDICADORES.
010700 01  LK-PR-COMUNICACION.
010800*    IMPORTE TAL COMO FUE CARGADO EN LA RESERVA
010900     05  LK-PR-AMOUNT-IN         PIC S9(09)V99.
011000*    ALICUOTA DEL COMPONENTE, EN PORCENTAJE (EJ. 21,00)
011100     05  LK-PR-TAX-RATE-IN       PIC 9(02)V99.
011200*    'Y' SI LK-PR-AMOUNT-IN ES BRUTO, 'N' SI ES NETO
011300     05  LK-PR-GROSS-IN          PIC X(01).
011400         88  LK-PR-ES-BRUTO                VALUE 'Y'.
011500         88  LK-PR-ES-NETO                 VALUE 'N'.
011600*    IMPORTE DE ENTRADA YA VALIDADO POR PGMTHFAC
011700     05  LK-PR-AMOUNT            PIC S9(09)V99.
011800*    SALIDA: REPRESENTACION BRUTA DEL COMPONENTE
011900     05  LK-PR-AMOUNT-GROSS      PIC S9(09)V99.
012000*    SALIDA: REPRESENTACION NETA DEL COMPONENTE
012100     05  LK-PR-AMOUNT-NET        PIC S9(09)V99.
012200*    SALIDA: IMPUESTO DEL COMPONENTE (BRUTO MENOS NETO)
012300     05  LK-PR-AMOUNT-TAX        PIC S9(09)V99.
012400*    'Y' SI EL IMPORTE DE ENTRADA ERA CERO
012500     05  LK-PR-IS-ZERO           PIC X(01).
012600         88  LK-PR-ES-CERO                 VALUE 'Y'.
012700         88  LK-PR-NO-ES-CERO              VALUE 'N'.
012800*    'Y' SI PGMTHFAC RECHAZO EL IMPORTE DE ENTRADA
012900     05  LK-PR-ERROR             PIC X(01).
013000         88  LK-PR-ES-ERROR                VALUE 'Y'.
013100         88  LK-PR-NO-ES-ERROR             VALUE 'N'.
013200     05  FILLER                  PIC X(05).
013300*    VISTA PLANA DE DIAGNOSTICO SOBRE TODA EL AREA DE ENLACE.
013400*    USADA SOLO POR 9000-DEBUG-DUMP-I, NUNCA EN CALCULOS.
013500 01  LK-PR-COMUNICACION-R REDEFINES LK-PR-COMUNICACION.
013600     05  LK-PR-DIAG              PIC X(40).
013700*||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||
013800 PROCEDURE DIVISION USING LK-PR-COMUNICACION.
013900
014000*-----------------------------------------------------------------
014100*    PARRAFO PRINCIPAL. SI EL IMPORTE DE ENTRADA NO PASA LA
014200*    VALIDACION DE 1100 NO SE INTENTA NINGUN CALCULO: SE
014300*    DEVUELVE CON EL INDICADOR DE ERROR ENCENDIDO Y LAS TRES
014400*    SALIDAS EN CERO, PARA QUE EL INVOCANTE NO USE CIFRAS
014500*    DERIVADAS DE UN IMPORTE INVALIDO.
014600 MAIN-PROGRAM-I.
014700
014800     PERFORM 1000-INICIO-I  THRU 1000-INICIO-F.
014900
015000     IF LK-PR-NO-ES-ERROR
015100        PERFORM 2000-PROCESO-I THRU 2000-PROCESO-F
015200     END-IF.
015300
015400     PERFORM 9000-DEBUG-DUMP-I THRU 9000-DEBUG-DUMP-F.
015500
015600*    (VER MAIN-PROGRAM-I: SIN CICLO, UNA INVOCACION POR CALL)
015700 MAIN-PROGRAM-F. GOBACK.
015800
015900*-----------------------------------------------------------------
016000*    LIMPIA LAS SALIDAS Y EL INDICADOR DE ERROR ANTES DE VALIDAR,
016100*    PARA QUE UNA INVOCACION ANTERIOR NO DEJE VALORES VIEJOS EN
016200*    EL AREA DE ENLACE SI ESTA SE REUTILIZA ENTRE COMPONENTES.
016300 1000-INICIO-I.
016400
016500     SET LK-PR-NO-ES-ERROR    TO TRUE
016600     MOVE ZEROS               TO LK-PR-AMOUNT
016700                                 LK-PR-AMOUNT-GROSS
016800                                 LK-PR-AMOUNT-NET
016900                                 LK-PR-AMOUNT-TAX
017000
017100     PERFORM 1100-VALIDAR-ENTRADA-I THRU 1100-VALIDAR-ENTRADA-F.
017200
017300 1000-INICIO-F. EXIT.
017400
017500*----  VALIDA/CONVIERTE EL IMPORTE DE ENTRADA VIA PGMTHFAC ------
017600*    RQ-1992-071: EL IMPORTE CARGADO PUDO VENIR MAL TIPEADO EN
017700*    LA RESERVA (CAMPO ALFANUMERICO EN EL ORIGEN); SE PASA POR
017800*    PGMTHFAC PARA CONFIRMAR QUE ES UN NUMERICO VALIDO ANTES DE
017900*    HACER CUALQUIER CUENTA CON EL.
018000 1100-VALIDAR-ENTRADA-I.
018100
018200     MOVE SPACES              TO WS-PR-TH-AREA
018300     MOVE 'N'                 TO WS-PR-TH-OPERACION
018400     MOVE LK-PR-AMOUNT-IN     TO WS-PR-TH-NUMERICO
018500
018600     CALL WS-PR-PGM-TH USING WS-PR-TH-AREA
018700
018800     IF WS-PR-TH-FUE-ERROR
018900        SET LK-PR-ES-ERROR    TO TRUE
019000        MOVE ZEROS            TO LK-PR-AMOUNT
019100     ELSE
019200        MOVE WS-PR-TH-VALOR   TO LK-PR-AMOUNT
019300     END-IF.
019400
019500 1100-VALIDAR-ENTRADA-F. EXIT.
019600
019700*----  CUERPO PRINCIPAL DE PROCESO ------------------------------
019800*    ORDEN OBLIGATORIO: LAS CONSTANTES DE ALICUOTA SE CALCULAN
019900*    PRIMERO PORQUE LOS TRES PARRAFOS SIGUIENTES LAS USAN; EL
020000*    INDICADOR DE CERO SE CALCULA AL FINAL PORQUE MIRA EL
020100*    IMPORTE DE ENTRADA YA VALIDADO, NO NINGUNA SALIDA DERIVADA.
020200 2000-PROCESO-I.
020300
020400     PERFORM 2050-CALC-TAXDIV-I THRU 2050-CALC-TAXDIV-F.
020500     PERFORM 2100-CALC-GROSS-I  THRU 2100-CALC-GROSS-F.
020600     PERFORM 2200-CALC-NET-I    THRU 2200-CALC-NET-F.
020700     PERFORM 2300-CALC-TAX-I    THRU 2300-CALC-TAX-F.
020800     PERFORM 2400-CALC-ISZERO-I THRU 2400-CALC-ISZERO-F.
020900
021000 2000-PROCESO-F. EXIT.
021100
021200*----  ALICUOTA/100 Y ALICUOTA/100 MAS 1 (EXACTOS, SIN REDONDEO) -
021300*    SIN ALICUOTA (TAX-RATE-IN EN CERO) BRUTO Y NETO COINCIDEN;
021400*    SE FIJA TAXDIV100ADD1 EN 1 PARA QUE LOS PARRAFOS 2100/2200
021500*    NO NECESITEN UN CASO ESPECIAL ADEMAS DE ESTE.
021600 2050-CALC-TAXDIV-I.
021700
021800     IF LK-PR-TAX-RATE-IN = ZEROS
021900        MOVE ZEROS            TO WS-PR-TAXDIV100
022000        MOVE 1                TO WS-PR-TAXDIV100ADD1
022100     ELSE
022200        COMPUTE WS-PR-TAXDIV100 =
022300                LK-PR-TAX-RATE-IN / 100
022400        COMPUTE WS-PR-TAXDIV100ADD1 =
022500                WS-PR-TAXDIV100 + 1
022600     END-IF.
022700
022800 2050-CALC-TAXDIV-F. EXIT.
022900
023000*----  IMPORTE BRUTO --------------------------------------------
023100*    SI EL IMPORTE DE ENTRADA YA ES BRUTO SE LO COPIA TAL CUAL
023200*    (ES EL VALOR EXACTO CARGADO); SI ES NETO, EL BRUTO SE
023300*    DERIVA MULTIPLICANDO POR (1 + ALICUOTA) CON REDONDEO.
023400 2100-CALC-GROSS-I.
023500
023600     IF LK-PR-ES-BRUTO
023700        MOVE LK-PR-AMOUNT        TO LK-PR-AMOUNT-GROSS
023800     ELSE
023900        COMPUTE LK-PR-AMOUNT-GROSS ROUNDED =
024000                LK-PR-AMOUNT * WS-PR-TAXDIV100ADD1
024100     END-IF.
024200
024300 2100-CALC-GROSS-F. EXIT.
024400
024500*----  IMPORTE NETO ----------------------------------------------
024600*    SIMETRICO AL PARRAFO ANTERIOR: SI EL IMPORTE DE ENTRADA ES
024700*    NETO SE LO COPIA TAL CUAL; SI ES BRUTO, EL NETO SE DERIVA
024800*    DIVIDIENDO POR (1 + ALICUOTA) CON REDONDEO.
024900 2200-CALC-NET-I.
025000
025100     IF LK-PR-ES-BRUTO
025200        COMPUTE LK-PR-AMOUNT-NET ROUNDED =
025300                LK-PR-AMOUNT / WS-PR-TAXDIV100ADD1
025400     ELSE
025500        MOVE LK-PR-AMOUNT        TO LK-PR-AMOUNT-NET
025600     END-IF.
025700
025800 2200-CALC-NET-F. EXIT.
025900
026000*----  IMPORTE DE IMPUESTO (RQ-2010-092: REDONDEO SOLO SI NETO) -
026100*    CUANDO LA ENTRADA ES BRUTA, EL IMPUESTO SALE POR DIFERENCIA
026200*    (BRUTO MENOS NETO, AMBOS YA REDONDEADOS) Y NO SE REDONDEA
026300*    DE NUEVO. CUANDO LA ENTRADA ES NETA, EL IMPUESTO SE CALCULA
026400*    DIRECTO CONTRA LA ALICUOTA Y AHI SI HACE FALTA ROUNDED,
026500*    PORQUE RQ-2010-092 DETECTO QUE SIN ESE REDONDEO EL IMPUESTO
026600*    Y EL NETO PODIAN NO SUMAR EXACTO EL BRUTO EN CENTAVOS.
026700 2300-CALC-TAX-I.
026800
026900     IF LK-PR-TAX-RATE-IN = ZEROS
027000        MOVE ZEROS               TO LK-PR-AMOUNT-TAX
027100     ELSE
027200        IF LK-PR-ES-BRUTO
027300           COMPUTE LK-PR-AMOUNT-TAX =
027400                   LK-PR-AMOUNT - LK-PR-AMOUNT-NET
027500        ELSE
027600           COMPUTE LK-PR-AMOUNT-TAX ROUNDED =
027700                   LK-PR-AMOUNT * WS-PR-TAXDIV100
027800        END-IF
027900     END-IF.
028000
028100 2300-CALC-TAX-F. EXIT.
028200
028300*----  INDICADOR DE IMPORTE CERO ---------------------------------
028400*    USADO POR PGMBKFAC PARA DECIDIR SI UN COMPONENTE OPCIONAL
028500*    (ADICIONAL 1, ADICIONAL 2 O PENALIDAD) PARTICIPA O NO DEL
028600*    CONTEO DE COMPONENTES DISTINTOS DE CERO DE LA RESERVA.
028700 2400-CALC-ISZERO-I.
028800
028900     IF LK-PR-AMOUNT = ZEROS
029000        SET LK-PR-ES-CERO        TO TRUE
029100     ELSE
029200        SET LK-PR-NO-ES-CERO     TO TRUE
029300     END-IF.
029400
029500 2400-CALC-ISZERO-F. EXIT.
029600
029700*----  VOLCADO DE DIAGNOSTICO (RQ-2014-058) ----------------------
029800*    SOLO SE EJECUTA CUANDO EL UPSI-0 DE LA EJECUCION VIENE
029900*    ENCENDIDO (PARM DE JCL); EN OPERACION NORMAL EL SWITCH
030000*    QUEDA APAGADO Y ESTE PARRAFO NO PRODUCE SALIDA ALGUNA.
030100 9000-DEBUG-DUMP-I.
030200
030300     IF WS-PR-DEBUG-ON
030400        DISPLAY '* DEBUG PGMPRFAC TH-AREA  = ' WS-PR-TH-DIAG
030500        DISPLAY '* DEBUG PGMPRFAC TAXDIV   = ' WS-PR-TAXDIV100-D
030600                ' ' WS-PR-TAXDIV100ADD1-D
030700        DISPLAY '* DEBUG PGMPRFAC LK-AREA  = ' LK-PR-DIAG
030800     END-IF.
030900
031000 9000-DEBUG-DUMP-F. EXIT.
031100*////////////////////////////////////////////////////////////////
